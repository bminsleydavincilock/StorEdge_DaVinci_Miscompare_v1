000100*****************************************************************
000200* DVUNITWK - UNIT MASTER INPUT RECORD - STOREDGE DAVINCI LOCK
000300*            AUDIT (DVMISCMP).  ONE ENTRY PER STORAGE UNIT.
000400*            SOURCE FILE ALSO CARRIES SIZE/FLOOR/TYPE/RATE
000500*            COLUMNS AFTER THE STATUS FIELD - THESE ARE NOT
000600*            PART OF THE AUDIT AND ARE CARRIED IN FILLER ONLY.
000700*      DDS - 03/14/91 - ORIGINAL COPY MEMBER                      DVM4471
000800*****************************************************************
000900 01  DV-UNIT-FD-RECORD.
001000     05  DV-UNIT-ID              PIC X(10).
001100     05  DV-UNIT-RAW-STATUS      PIC X(30).
001200     05  FILLER                  PIC X(40).
001300*----------------------------------------------------------------
001400* ALTERNATE WHOLE-LINE VIEW - USED TO ECHO THE INPUT LINE ON THE
001500* CONSOLE WHEN THE RAW STATUS DOES NOT MAP TO OCC OR VAC.
001600*----------------------------------------------------------------
001700 01  DV-UNIT-FD-ALT REDEFINES DV-UNIT-FD-RECORD.
001800     05  DV-UNIT-RAW-LINE        PIC X(80).
