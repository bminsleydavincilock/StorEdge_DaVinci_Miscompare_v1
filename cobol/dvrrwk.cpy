000100*****************************************************************
000200* DVRRWK  - RENT ROLL INPUT RECORD - STOREDGE DAVINCI LOCK
000300*           AUDIT (DVMISCMP).  ONE ENTRY PER OCCUPIED UNIT.
000400*           SOURCE FILE ALSO CARRIES TENANT NAME/DATES/RATES -
000500*           NOT USED BY THE AUDIT, CARRIED IN FILLER ONLY.
000600*      DDS - 03/14/91 - ORIGINAL COPY MEMBER                      DVM4471
000700*      DDS - 06/02/91 - ADDED DV-RR-DAYS-NUM REDEFINE SO THE      DVM4495
000800*                       DAYS-PAST-DUE FIELD CAN BE NUMERIC
000900*                       CHECKED BEFORE USE (REQ 4495)
001000*****************************************************************
001100 01  DV-RR-FD-RECORD.
001200     05  DV-RR-UNIT-ID           PIC X(10).
001300     05  DV-RR-DAYS-RAW          PIC X(05).
001400     05  DV-RR-DAYS-NUM REDEFINES DV-RR-DAYS-RAW
001500                                 PIC 9(05).
001600     05  FILLER                  PIC X(45).
001700*----------------------------------------------------------------
001800* ALTERNATE WHOLE-LINE VIEW - USED TO ECHO THE INPUT LINE ON THE
001900* CONSOLE WHEN DAYS-PAST-DUE IS NOT NUMERIC.
002000*----------------------------------------------------------------
002100 01  DV-RR-FD-ALT REDEFINES DV-RR-FD-RECORD.
002200     05  DV-RR-RAW-LINE          PIC X(60).
