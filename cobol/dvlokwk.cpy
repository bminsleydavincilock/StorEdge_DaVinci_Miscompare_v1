000100*****************************************************************
000200* DVLOKWK - LOCK ASSIGNMENT INPUT RECORD - STOREDGE DAVINCI LOCK
000300*           AUDIT (DVMISCMP).  ONE ENTRY PER UNIT WITH A LOCK
000400*           ASSIGNMENT ON RECORD.  FILLER RESERVED FOR FUTURE
000500*           EXPANSION OF THE LOCK VENDOR FEED (REQ 4471).
000600*      DDS - 03/14/91 - ORIGINAL COPY MEMBER                      DVM4471
000700*****************************************************************
000800 01  DV-LK-FD-RECORD.
000900     05  DV-LK-UNIT-ID           PIC X(10).
001000     05  DV-LK-STATUS            PIC X(25).
001100     05  FILLER                  PIC X(05).
001200*----------------------------------------------------------------
001300* ALTERNATE WHOLE-LINE VIEW - USED TO ECHO THE INPUT LINE ON THE
001400* CONSOLE WHEN THE LOCK STATUS IS NOT ONE OF THE FOUR VALID
001500* VALUES.
001600*----------------------------------------------------------------
001700 01  DV-LK-FD-ALT REDEFINES DV-LK-FD-RECORD.
001800     05  DV-LK-RAW-LINE          PIC X(40).
