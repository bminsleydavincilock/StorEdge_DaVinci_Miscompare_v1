000100*****************************************************************
000200* DVOUTREC - ANALYSIS DETAIL OUTPUT RECORD - STOREDGE DAVINCI
000300*            LOCK AUDIT (DVMISCMP).  ONE RECORD WRITTEN PER
000400*            UNIT ON THE UNIT MASTER, IN UNIT MASTER ORDER.
000500*      DDS - 03/14/91 - ORIGINAL COPY MEMBER                      DVM4471
000600*      DDS - 06/02/91 - ADDED SEVERITY-CHECK REDEFINE FOR THE     DVM4496
000700*                       HIGH-SEVERITY EXTRACT TEST (REQ 4496)
000800*****************************************************************
000900 01  DV-OUT-RECORD.
001000     05  OUT-UNIT-ID             PIC X(10).
001100     05  OUT-FINAL-STATUS        PIC X(20).
001200     05  OUT-ACTUAL-LOCK         PIC X(25).
001300     05  OUT-EXPECTED-LOCK.
001400         10  OUT-EXPECTED-LOCK-TEXT
001500                                 PIC X(38).
001600         10  FILLER              PIC X(02).
001700     05  OUT-MISCOMPARE          PIC X(01).
001800     05  OUT-SEVERITY.
001900         10  OUT-SEVERITY-TEXT   PIC X(42).
002000         10  FILLER              PIC X(03).
002100*----------------------------------------------------------------
002200* REDEFINE OF THE SEVERITY GROUP - THE FIRST FOUR BYTES ARE ALL
002300* THAT IS NEEDED TO TEST FOR A "HIGH" SEVERITY LINE ON THE
002400* HIGH-SEVERITY EXTRACT.
002500*----------------------------------------------------------------
002600 01  DV-OUT-SEVERITY-CHECK REDEFINES DV-OUT-RECORD.
002700     05  FILLER                  PIC X(96).
002800     05  OUT-SEVERITY-LEVEL      PIC X(04).
002900     05  FILLER                  PIC X(41).
