000100*****************************************************************
000200* DVALTREC - ALERT OUTPUT RECORD - STOREDGE DAVINCI LOCK AUDIT
000300*            (DVMISCMP).  ONE RECORD PER MISCOMPARE, WRITTEN IN
000400*            PRIORITY ORDER (1 = MOST URGENT).
000500*      DDS - 03/14/91 - ORIGINAL COPY MEMBER                      DVM4471
000600*****************************************************************
000700 01  DV-ALERT-RECORD.
000800     05  ALR-UNIT-ID             PIC X(10).
000900     05  ALR-FINAL-STATUS        PIC X(20).
001000     05  ALR-ACTUAL-LOCK         PIC X(25).
001100     05  ALR-EXPECTED-LOCK.
001200         10  ALR-EXPECTED-LOCK-TEXT
001300                                 PIC X(38).
001400         10  FILLER              PIC X(02).
001500     05  ALR-SEVERITY.
001600         10  ALR-SEVERITY-TEXT   PIC X(42).
001700         10  FILLER              PIC X(03).
001800     05  ALR-PRIORITY            PIC 9(01).
001900     05  ALR-ACTION.
002000         10  ALR-ACTION-TEXT     PIC X(51).
002100         10  FILLER              PIC X(04).
