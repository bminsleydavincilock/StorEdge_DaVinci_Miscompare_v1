000000*****************************************************************
000100* LICENSED MATERIALS - PROPERTY OF STOREDGE SYSTEMS GROUP
000200* ALL RIGHTS RESERVED
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500*****************************************************************
000600 PROGRAM-ID.     DVMISCMP.
000700 AUTHOR.         D. STOUT.
000800 INSTALLATION.   STOREDGE SYSTEMS GROUP - BATCH DEVELOPMENT.
000900 DATE-WRITTEN.   03/14/1991.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200*****************************************************************
001300* DVMISCMP - STOREDGE DAVINCI UNIT/LOCK MISCOMPARE AUDIT
001400*
001500* READS THE UNIT MASTER, THE RENT ROLL AND THE LOCK ASSIGNMENT
001600* FILE FOR ONE STORAGE FACILITY, DERIVES EACH UNIT'S FINAL
001700* BUSINESS STATUS AND THE LOCK STATUS IT REQUIRES, COMPARES
001800* THAT TO THE LOCK STATUS ACTUALLY ON RECORD, AND FLAGS AND
001900* GRADES EVERY MISCOMPARE.  PRODUCES A DETAIL FILE OF ALL
002000* UNITS, A PRIORITIZED ALERT FILE OF MISCOMPARES, A PRINTED
002100* BREAKDOWN/SUMMARY REPORT AND A CONSOLE CONTROL SUMMARY.
002200*
002300* THIS IS A SINGLE-FACILITY RUN - THERE ARE NO CONTROL BREAKS.
002400* ALL TOTALS ARE END-OF-JOB ONLY.
002500*
002600* CHANGE LOG
002700*   DATE       WHO   REQ NO   DESCRIPTION
002800*   ---------- ----- -------- --------------------------------
002900*   03/14/1991 DDS   4471     ORIGINAL PROGRAM - PHASE 1 OF THE
003000*                             DAVINCI LOCK AUDIT PROJECT.
003100*   04/02/1991 DDS   4471     ADDED CROSS-REFERENCE CHECK FOR
003200*                             RENT ROLL UNITS MISSING FROM THE
003300*                             UNIT MASTER.
003400*   05/19/1991 RJT   4488     CORRECTED SEVERITY EVALUATION
003500*                             ORDER PER AUDIT DEPT WALKTHRU.
003600*   06/02/1991 DDS   4495     DVRRWK - ADDED DV-RR-DAYS-NUM
003700*                             REDEFINE SO DAYS-PAST-DUE CAN BE
003800*                             NUMERIC-CHECKED BEFORE USE.
003900*   06/02/1991 DDS   4496     DVOUTREC - ADDED SEVERITY-CHECK
004000*                             REDEFINE FOR THE HIGH-SEVERITY
004100*                             EXTRACT JOB.
004200*   09/03/1992 RJT   4602     ADDED LOCK-STATUS BREAKDOWN AND
004300*                             EXECUTIVE SUMMARY SECTIONS TO
004400*                             THE PRINTED REPORT.
004500*   02/11/1994 KLM   4790     ENLARGED UNIT/RENTROLL/LOCK
004600*                             TABLES TO 3000 ENTRIES - LARGEST
004700*                             FACILITY EXCEEDED THE OLD LIMIT.
004800*   11/07/1995 KLM   4855     ALERT RECORDS NOW WRITTEN IN
004900*                             PRIORITY ORDER INSTEAD OF UNIT
005000*                             MASTER ORDER, PER OPS REQUEST.
005100*   06/18/1997 PDW   4931     ADDED "NO MISCOMPARES FOUND"
005200*                             HANDLING SO THE ALERT FILE IS NOT
005300*                             LEFT UNOPENED ON A CLEAN RUN.
005400*   01/26/1999 PDW   5010     YEAR 2000 REVIEW - CURRENT-YEAR
005500*                             IS DISPLAY-ONLY ON THE REPORT
005600*                             HEADING AND IS NOT USED IN ANY
005700*                             DATE ARITHMETIC.  NO CHANGE
005800*                             REQUIRED TO THIS PROGRAM.
005900*   08/30/2001 GRV   5140     ADDED INVALID-LOCK-STATUS COUNT
006000*                             TO THE CONTROL TOTALS SECTION.
006100*   03/12/2004 GRV   5233     CORRECTED DUPLICATE-KEY HANDLING
006200*                             ON THE RENT ROLL AND LOCK TABLES -
006300*                             LATER RECORD NOW REPLACES EARLIER
006400*                             RECORD FOR THE SAME UNIT.
006500*   07/21/2008 NLB   5390     REVIEWED FOR COBOL 2002 UPGRADE.
006600*                             NO SOURCE CHANGES REQUIRED.
006700*   11/14/2008 NLB   5417     QA WALKTHRU FOLLOWUP - TWO CONSOLE  DVM5417
006800*                             MESSAGE MOVES THAT COMPILED CLEAN ON
006900*                             THE OLD COMPILER BUT FLAGGED UNDER
007000*                             THE NEWER TRANSLATOR ARE NOW STRING
007100*                             STATEMENTS.  ADDED A RERUN-SWITCH
007200*                             TEST AND A REPORT-SECTION COUNTER
007300*                             (77-LEVELS) AND EXPANDED PARAGRAPH
007400*                             COMMENTARY PER THE STANDARDS GROUP'S
007500*                             DOCUMENTATION REVIEW OF THE SUITE.
007600*   03/06/2009 NLB   5455     WIRED THE DVOUTREC SEVERITY-CHECK   DVM5455
007700*                             REDEFINE (REQ 4496) INTO A NEW
007800*                             HIGH-SEVERITY EXTRACT SECTION ON
007900*                             THE PRINTED REPORT (PARAS 0945 AND
008000*                             0946) - THE REDEFINE HAD SAT UNUSED
008100*                             SINCE IT WAS ADDED.  ALSO CORRECTED
008200*                             THE NON-NUMERIC DAYS-PAST-DUE
008300*                             WARNING IN 0510 TO ECHO DV-RR-RAW-
008400*                             LINE ON THE CONSOLE, MATCHING THE
008500*                             OTHER TWO LOADER WARNINGS.
008600*****************************************************************
008700
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER.   IBM-390.
009100 OBJECT-COMPUTER.   IBM-390.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS DV-ALPHA-CLASS IS "A" THRU "Z"
009500     UPSI-0 ON STATUS IS DV-RERUN-SWITCH-ON
009600     UPSI-0 OFF STATUS IS DV-RERUN-SWITCH-OFF.
009700
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000
010100     SELECT UNITS-FILE      ASSIGN TO UNITSFL
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         ACCESS MODE  IS SEQUENTIAL
010400         FILE STATUS  IS WS-UNITS-STATUS.
010500
010600     SELECT RENTROLL-FILE   ASSIGN TO RRFILE
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         ACCESS MODE  IS SEQUENTIAL
010900         FILE STATUS  IS WS-RENTROLL-STATUS.
011000
011100     SELECT LOCKS-FILE      ASSIGN TO LOCKFILE
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         ACCESS MODE  IS SEQUENTIAL
011400         FILE STATUS  IS WS-LOCKS-STATUS.
011500
011600     SELECT ANALYSIS-FILE   ASSIGN TO ANALYSFL
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         ACCESS MODE  IS SEQUENTIAL
011900         FILE STATUS  IS WS-ANALYSIS-STATUS.
012000
012100     SELECT ALERT-FILE      ASSIGN TO ALERTFL
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         ACCESS MODE  IS SEQUENTIAL
012400         FILE STATUS  IS WS-ALERT-STATUS.
012500
012600     SELECT SUMMARY-REPORT  ASSIGN TO SUMMRPT
012700         ORGANIZATION IS LINE SEQUENTIAL
012800         ACCESS MODE  IS SEQUENTIAL
012900         FILE STATUS  IS WS-SUMMARY-STATUS.
013000
013100*****************************************************************
013200 DATA DIVISION.
013300 FILE SECTION.
013400*
013500*    BLOCK CONTAINS 0 LETS THE OPERATING SYSTEM CHOOSE THE BLOCK
013600*    SIZE FOR EACH LINE SEQUENTIAL FILE - THIS SHOP'S STANDARD
013700*    FOR SEQUENTIAL WORK SINCE THE BLOCKING HAS NO EFFECT ON THE
013800*    RECORD LAYOUT THE PROGRAM SEES.
013900*
014000*    UNIT MASTER - THE DRIVING FILE.  RECORD LAYOUT IN DVUNITWK.
014100 FD  UNITS-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS DV-UNIT-FD-RECORD.
014600 COPY DVUNITWK.
014700*
014800*    RENT ROLL EXTRACT FROM BILLING - NOT IN UNIT ID SEQUENCE.
014900*    RECORD LAYOUT IN DVRRWK.
015000 FD  RENTROLL-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS DV-RR-FD-RECORD.
015500 COPY DVRRWK.
015600*
015700*    LOCK ASSIGNMENT FEED FROM THE DAVINCI LOCK SYSTEM - NOT IN
015800*    UNIT ID SEQUENCE.  RECORD LAYOUT IN DVLOKWK.
015900 FD  LOCKS-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS DV-LK-FD-RECORD.
016400 COPY DVLOKWK.
016500*
016600*    ANALYSIS DETAIL OUTPUT - ONE RECORD PER UNIT.  RECORD
016700*    LAYOUT IN DVOUTREC.
016800 FD  ANALYSIS-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS DV-OUT-RECORD.
017300 COPY DVOUTREC.
017400*
017500*    ALERT OUTPUT - ONE RECORD PER MISCOMPARE, PRIORITY ORDER.
017600*    RECORD LAYOUT IN DVALTREC.
017700 FD  ALERT-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS DV-ALERT-RECORD.
018200 COPY DVALTREC.
018300*
018400*    PRINTED BREAKDOWN/SUMMARY REPORT.  132-BYTE PRINT LINE, THE
018500*    SHOP'S USUAL WIDE-CARRIAGE WIDTH - THIS SHOP KEEPS PRINT
018600*    LINE LAYOUTS DIRECTLY IN WORKING-STORAGE (SEE THE WS-RPT-
018700*    xxx GROUPS BELOW) RATHER THAN IN A COPYBOOK, SINCE THEY ARE
018800*    SPECIFIC TO THIS ONE REPORT.
018900 FD  SUMMARY-REPORT
019000     RECORDING MODE IS F
019100     LABEL RECORDS ARE STANDARD
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS SUMMARY-RECORD.
019400 01  SUMMARY-RECORD                  PIC X(132).
019500
019600*****************************************************************
019700 WORKING-STORAGE SECTION.
019800*****************************************************************
019900*    SHOP-STANDARD 77-LEVEL SCALARS.  THESE ARE STANDALONE SCRATCH
020000*    ITEMS THAT DO NOT BELONG TO ANY OF THE GROUPED 01-LEVEL AREAS
020100*    BELOW - THE CONVENTION ON THIS PROJECT (SEE WRKSFINL, THE
020200*    OLDER CONTRACT REDEMPTION JOB) IS TO KEEP ONE-OFF FLAGS AND
020300*    COUNTERS AT THE 77 LEVEL RATHER THAN BURY THEM IN A GROUP.
020400*****************************************************************
020500 77  WS-RERUN-SWITCH-TEST        PIC X            VALUE "N".
020600 77  WS-RPT-SECTION-CTR          PIC S9(4) COMP   VALUE +0.
020700*****************************************************************
020800*    RUN DATE AND TIME - DISPLAY ONLY, NEVER USED IN DATE
020900*    ARITHMETIC (SEE Y2K REVIEW NOTE ABOVE).
021000*****************************************************************
021100 01  WS-SYSTEM-DATE-AND-TIME.
021200     05  WS-CURRENT-DATE.
021300         10  WS-CURRENT-YEAR         PIC 9(02).
021400         10  WS-CURRENT-MONTH        PIC 9(02).
021500         10  WS-CURRENT-DAY          PIC 9(02).
021600     05  WS-CURRENT-TIME.
021700         10  WS-CURRENT-HOUR         PIC 9(02).
021800         10  WS-CURRENT-MINUTE       PIC 9(02).
021900         10  WS-CURRENT-SECOND       PIC 9(02).
022000         10  WS-CURRENT-HNDSEC       PIC 9(02).
022100     05  FILLER                      PIC X(10).
022200
022300*****************************************************************
022400*    FILE STATUS CODES.  ONLY "00" (SUCCESSFUL) AND, FOR THE
022500*    THREE INPUT FILES, "10" (AT END) ARE EVER TESTED BY NAME -
022600*    ANY OTHER VALUE FALLS OUT AS "NOT OK" AND DRIVES THE OPEN-
022700*    TIME ABEND IN 0200-VALIDATE-FILES-RTN.  THE 88-LEVELS ARE
022800*    NOT EXHAUSTIVE OF THE FILE STATUS TABLE - THEY ONLY NAME THE
022900*    VALUES THIS PROGRAM ACTUALLY ACTS ON.
023000*****************************************************************
023100 01  WS-FILE-STATUS-CODES.
023200     05  WS-UNITS-STATUS             PIC X(02) VALUE SPACES.
023300         88  UNITS-OK                          VALUE "00".
023400         88  UNITS-AT-EOF                      VALUE "10".
023500     05  WS-RENTROLL-STATUS          PIC X(02) VALUE SPACES.
023600         88  RENTROLL-OK                       VALUE "00".
023700         88  RENTROLL-AT-EOF                   VALUE "10".
023800     05  WS-LOCKS-STATUS             PIC X(02) VALUE SPACES.
023900         88  LOCKS-OK                          VALUE "00".
024000         88  LOCKS-AT-EOF                      VALUE "10".
024100     05  WS-ANALYSIS-STATUS          PIC X(02) VALUE SPACES.
024200         88  ANALYSIS-OK                       VALUE "00".
024300     05  WS-ALERT-STATUS             PIC X(02) VALUE SPACES.
024400         88  ALERT-OK                          VALUE "00".
024500     05  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
024600         88  SUMMARY-OK                        VALUE "00".
024700     05  FILLER                      PIC X(02).
024800
024900*****************************************************************
025000*    SWITCHES.  EACH IS A SINGLE-CHARACTER Y/N FLAG WITH ITS OWN
025100*    88-LEVEL CONDITION NAME - THE CONVENTION ON THIS PROGRAM IS
025200*    ONE SWITCH PER YES/NO QUESTION RATHER THAN ONE SHARED
025300*    "STATUS" FIELD WITH SEVERAL VALUES, SO EACH ONE READS AS A
025400*    PLAIN ENGLISH TEST IN THE PROCEDURE DIVISION (E.G.
025500*    "IF UNIT-IS-MISCOMPARE").
025600*****************************************************************
025700 01  WS-SWITCHES.
025800     05  WS-UNITS-EOF-SW             PIC X     VALUE "N".
025900         88  UNITS-FILE-EOF                    VALUE "Y".
026000     05  WS-RENTROLL-EOF-SW          PIC X     VALUE "N".
026100         88  RENTROLL-FILE-EOF                 VALUE "Y".
026200     05  WS-LOCKS-EOF-SW             PIC X     VALUE "N".
026300         88  LOCKS-FILE-EOF                    VALUE "Y".
026400     05  WS-FILES-VALID-SW           PIC X     VALUE "Y".
026500         88  INPUT-FILES-VALID                 VALUE "Y".
026600     05  WS-MISCOMPARE-SW            PIC X     VALUE "N".
026700         88  UNIT-IS-MISCOMPARE                VALUE "Y".
026800     05  WS-RR-FOUND-SW              PIC X     VALUE "N".
026900         88  RENTROLL-ENTRY-FOUND              VALUE "Y".
027000     05  WS-LK-FOUND-SW              PIC X     VALUE "N".
027100         88  LOCKS-ENTRY-FOUND                 VALUE "Y".
027200     05  WS-UM-FOUND-SW              PIC X     VALUE "N".
027300         88  UNIT-MASTER-ENTRY-FOUND           VALUE "Y".
027400     05  WS-DUP-FOUND-SW             PIC X     VALUE "N".
027500         88  DUPLICATE-KEY-FOUND               VALUE "Y".
027600     05  WS-XTRACT-REREAD-EOF-SW     PIC X     VALUE "N".
027700         88  XTRACT-REREAD-EOF                 VALUE "Y".
027800     05  FILLER                      PIC X(02).
027900
028000*****************************************************************
028100*    SUBSCRIPTS AND TABLE LIMITS - ALL BINARY (COMP).  THE THREE
028200*    3000-ENTRY LIMITS WERE RAISED FROM 1000 BACK IN 1994 (SEE
028300*    REQ 4790 IN THE CHANGE LOG) WHEN THE LARGEST FACILITY IN THE
028400*    PORTFOLIO OUTGREW THE ORIGINAL TABLE SIZE - IF A FACILITY ON
028500*    THE BOOKS EVER EXCEEDS 3000 UNITS THIS WILL NEED RAISING
028600*    AGAIN, AND WILL ABEND CLEANLY (SEE 0410, 0800) RATHER THAN
028700*    QUIETLY TRUNCATE THE RUN.
028800*****************************************************************
028900 01  WS-SUBSCRIPTS.
029000     05  WS-UNITS-MAX                PIC S9(4) COMP VALUE +3000.
029100     05  WS-RR-MAX                   PIC S9(4) COMP VALUE +3000.
029200     05  WS-LK-MAX                   PIC S9(4) COMP VALUE +3000.
029300     05  WS-ALERT-MAX                PIC S9(4) COMP VALUE +3000.
029400     05  WS-ALERT-COUNT              PIC S9(4) COMP VALUE +0.
029500     05  WS-RR-MAX-USED              PIC S9(4) COMP VALUE +0.
029600     05  WS-LK-MAX-USED              PIC S9(4) COMP VALUE +0.
029700     05  WS-SCAN-SUB                 PIC S9(4) COMP VALUE +0.
029800     05  WS-PRIORITY-SUB             PIC S9(1) COMP VALUE +0.
029900
030000*****************************************************************
030100*    CONTROL TOTALS AND CATEGORY COUNTS - ALL PACKED (COMP-3).
030200*    THESE FIVE GROUPS FEED THE CONTROL TOTALS SECTION OF THE
030300*    PRINTED REPORT (PARA 0950) AND THE CONSOLE SUMMARY (PARA
030400*    0970) - THEY ARE ACCUMULATED AS EACH RECORD IS LOADED OR
030500*    EACH UNIT IS SCORED, NOT RECOMPUTED AT REPORT TIME.
030600*****************************************************************
030700 01  WS-CONTROL-TOTALS.
030800     05  WS-UNITS-READ-CT            PIC S9(7) COMP-3 VALUE +0.
030900     05  WS-RENTROLL-READ-CT         PIC S9(7) COMP-3 VALUE +0.
031000     05  WS-LOCKS-READ-CT            PIC S9(7) COMP-3 VALUE +0.
031100     05  WS-DETAIL-WRITTEN-CT        PIC S9(7) COMP-3 VALUE +0.
031200     05  WS-HISEV-XTRACT-CT          PIC S9(7) COMP-3 VALUE +0.
031300     05  WS-ALERT-WRITTEN-CT         PIC S9(7) COMP-3 VALUE +0.
031400 01  WS-STATUS-COUNTS.
031500     05  WS-VACANT-CT                PIC S9(7) COMP-3 VALUE +0.
031600     05  WS-OCC-CURRENT-CT           PIC S9(7) COMP-3 VALUE +0.
031700     05  WS-OCC-DELINQ-CT            PIC S9(7) COMP-3 VALUE +0.
031800     05  WS-UNKNOWN-STATUS-CT        PIC S9(7) COMP-3 VALUE +0.
031900     05  WS-UNMAPPED-RAW-CT          PIC S9(7) COMP-3 VALUE +0.
032000 01  WS-LOCK-COUNTS.
032100     05  WS-LOCK-ASSVAC-CT           PIC S9(7) COMP-3 VALUE +0.
032200     05  WS-LOCK-TENANT-CT           PIC S9(7) COMP-3 VALUE +0.
032300     05  WS-LOCK-AUCTION-CT          PIC S9(7) COMP-3 VALUE +0.
032400     05  WS-LOCK-OVERLOCK-CT         PIC S9(7) COMP-3 VALUE +0.
032500     05  WS-LOCK-NONE-CT             PIC S9(7) COMP-3 VALUE +0.
032600     05  WS-LOCK-OTHER-CT            PIC S9(7) COMP-3 VALUE +0.
032700     05  WS-INVALID-LOCK-CT          PIC S9(7) COMP-3 VALUE +0.
032800 01  WS-SEVERITY-COUNTS.
032900     05  WS-MISCOMPARE-CT            PIC S9(7) COMP-3 VALUE +0.
033000     05  WS-HIGH-SEVERITY-CT         PIC S9(7) COMP-3 VALUE +0.
033100     05  WS-MEDIUM-SEVERITY-CT       PIC S9(7) COMP-3 VALUE +0.
033200     05  WS-NO-ISSUE-CT              PIC S9(7) COMP-3 VALUE +0.
033300     05  WS-PRIORITY-1-CT            PIC S9(7) COMP-3 VALUE +0.
033400     05  WS-PRIORITY-2-CT            PIC S9(7) COMP-3 VALUE +0.
033500     05  WS-PRIORITY-3-CT           PIC S9(7) COMP-3 VALUE +0.
033600     05  WS-PRIORITY-4-CT            PIC S9(7) COMP-3 VALUE +0.
033700 01  WS-XREF-COUNTS.
033800     05  WS-OCC-NOT-IN-RR-CT         PIC S9(7) COMP-3 VALUE +0.
033900     05  WS-RR-NOT-IN-UM-CT          PIC S9(7) COMP-3 VALUE +0.
034000
034100*****************************************************************
034200*    PERCENTAGE WORK AREAS - ONE DECIMAL FOR THE PRINTED REPORT,
034300*    TWO DECIMALS FOR THE CONSOLE MISCOMPARE RATE PER REQ 4602
034400*****************************************************************
034500 01  WS-PERCENT-WORK.
034600     05  WS-PCT-1-DEC                PIC S9(3)V9   COMP-3
034700                                                    VALUE +0.
034800     05  WS-RATE-2-DEC                PIC S9(3)V99 COMP-3
034900                                                    VALUE +0.
035000     05  WS-PCT-COUNT-PARM           PIC S9(7)     COMP-3
035100                                                    VALUE +0.
035200     05  FILLER                      PIC X(02).
035300
035400*****************************************************************
035500*    UNIT MASTER TABLE - LOADED IN INPUT ORDER, PROCESSED IN
035600*    INPUT ORDER (RULE - NO SORTING OF THE UNIT MASTER).  THE
035700*    ALERT FILE IS THE ONLY OUTPUT THAT EVER PRESENTS UNITS OUT
035800*    OF THIS ORDER (BY PRIORITY - SEE THE 0850 FAMILY BELOW); THE
035900*    ANALYSIS DETAIL FILE IS ALWAYS UNIT MASTER ORDER.
036000*****************************************************************
036100 01  UNITS-TABLE.
036200     05  UNITS-ENTRY OCCURS 3000 TIMES
036300                     INDEXED BY UNITS-IDX.
036400         10  UT-UNIT-ID              PIC X(10).
036500         10  UT-BASE-STATUS          PIC X(09).
036600             88  UT-STATUS-VACANT           VALUE "VACANT   ".
036700             88  UT-STATUS-OCCUPIED         VALUE "OCCUPIED ".
036800             88  UT-STATUS-UNKNOWN          VALUE "UNKNOWN  ".
036900         10  FILLER                  PIC X(21).
037000
037100*****************************************************************
037200*    RENT ROLL LOOKUP TABLE - KEYED BY UNIT ID, SEARCHED
037300*    SEQUENTIALLY (RULE - INDEXED FILES NOT AVAILABLE)
037400*****************************************************************
037500 01  RENTROLL-TABLE.
037600     05  RR-ENTRY OCCURS 3000 TIMES
037700                  INDEXED BY RR-IDX.
037800         10  RRT-UNIT-ID             PIC X(10).
037900         10  RRT-DAYS-PAST-DUE       PIC 9(05).
038000         10  FILLER                  PIC X(25).
038100
038200*****************************************************************
038300*    LOCK ASSIGNMENT LOOKUP TABLE - KEYED BY UNIT ID
038400*****************************************************************
038500 01  LOCKS-TABLE.
038600     05  LK-ENTRY OCCURS 3000 TIMES
038700                  INDEXED BY LK-IDX.
038800         10  LKT-UNIT-ID             PIC X(10).
038900         10  LKT-STATUS              PIC X(25).
039000         10  FILLER                  PIC X(05).
039100
039200*****************************************************************
039300*    ALERT WORK TABLE - HOLDS ONE ENTRY PER MISCOMPARE, BUILT IN
039400*    UNIT MASTER ORDER, WRITTEN OUT IN PRIORITY ORDER (STABLE
039500*    WITHIN PRIORITY - SEE 0850-WRITE-ALERT-FILE-RTN).  ALT-
039600*    ACTION CARRIES THE RECOMMENDED-ACTION TEXT BUILT AT
039700*    0800-BUILD-ALERT-ENTRY-RTN - IT IS NOT RECOMPUTED WHEN THE
039800*    ALERT FILE IS WRITTEN.
039900*****************************************************************
040000 01  ALERT-TABLE.
040100     05  ALERT-ENTRY OCCURS 3000 TIMES
040200                     INDEXED BY ALERT-IDX.
040300         10  ALT-UNIT-ID             PIC X(10).
040400         10  ALT-FINAL-STATUS        PIC X(20).
040500         10  ALT-ACTUAL-LOCK         PIC X(25).
040600         10  ALT-EXPECTED-LOCK       PIC X(40).
040700         10  ALT-SEVERITY            PIC X(45).
040800         10  ALT-PRIORITY            PIC 9(01).
040900         10  ALT-ACTION              PIC X(55).
041000         10  FILLER                  PIC X(04).
041100
041200*****************************************************************
041300*    PER-UNIT WORK AREA - HOLDS THE RESULT OF THE FOUR DERIVE
041400*    PARAGRAPHS FOR THE UNIT CURRENTLY BEING PROCESSED.  THIS
041500*    GROUP IS OVERLAID FOR EACH NEW UNIT AS 0700-PROCESS-UNITS-
041600*    RTN LOOPS - NOTHING IN IT SURVIVES ACROSS UNITS EXCEPT WHAT
041700*    HAS ALREADY BEEN COPIED OUT TO THE ALERT TABLE OR WRITTEN TO
041800*    THE ANALYSIS FILE.
041900*****************************************************************
042000 01  WS-CURRENT-UNIT-RESULT.
042100     05  RES-UNIT-ID                 PIC X(10).
042200     05  RES-FINAL-STATUS            PIC X(20).
042300     05  RES-ACTUAL-LOCK             PIC X(25).
042400     05  RES-EXPECTED-LOCK           PIC X(40).
042500     05  RES-SEVERITY                PIC X(45).
042600     05  RES-ACTION                  PIC X(55).
042700     05  RES-PRIORITY                PIC 9(01) VALUE 0.
042800     05  FILLER                      PIC X(05).
042900
043000*****************************************************************
043100*    MISCELLANEOUS WORK FIELDS.  WS-STATUS-3 HOLDS THE UPPER-
043200*    CASED FIRST THREE BYTES OF THE UNIT'S RAW STATUS TEXT LONG
043300*    ENOUGH TO EVALUATE AGAINST "OCC"/"VAC" IN 0410.  ABEND-
043400*    REASON IS LOADED BY WHICHEVER PARAGRAPH DETECTS THE ABEND
043500*    CONDITION AND IS DISPLAYED VERBATIM BY 0999-ABEND-RTN.
043600*****************************************************************
043700 01  WS-MISC-FIELDS.
043800     05  WS-STATUS-3                 PIC X(03).
043900     05  ABEND-REASON                PIC X(60).
044000     05  FILLER                      PIC X(05).
044100
044200*****************************************************************
044300*    SUMMARY REPORT LINES.  ONE 01-LEVEL GROUP PER DISTINCT
044400*    PRINT LINE, MOVED TO SUMMARY-RECORD AND WRITTEN BY THE
044500*    PARAGRAPHS IN THE 09XX RANGE - THE USUAL "WRITE ... FROM"
044600*    STYLE FOR THIS SHOP'S PRINT-IMAGE REPORTS RATHER THAN A
044700*    REPORT SECTION/RD.
044800*****************************************************************
044900 01  WS-RPT-TITLE1.
045000     05  FILLER                      PIC X(20) VALUE SPACES.
045100     05  FILLER                      PIC X(38) VALUE
045200         "STOREDGE DAVINCI UNIT STATUS ANALYSIS".
045300     05  FILLER                      PIC X(15) VALUE
045400         "  RUN DATE: ".
045500     05  RPT-MM                      PIC 99.
045600     05  FILLER                      PIC X     VALUE "/".
045700     05  RPT-DD                      PIC 99.
045800     05  FILLER                      PIC X     VALUE "/".
045900     05  RPT-YY                      PIC 99.
046000     05  FILLER                      PIC X(49) VALUE SPACES.
046100
046200 01  WS-RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
046300
046400 01  WS-RPT-EXEC-HDR.
046500     05  FILLER                      PIC X(20) VALUE
046600         "EXECUTIVE SUMMARY".
046700     05  FILLER                      PIC X(112) VALUE SPACES.
046800
046900 01  WS-RPT-EXEC-LINE.
047000     05  RPT-EXEC-LABEL              PIC X(30) VALUE SPACES.
047100     05  RPT-EXEC-COUNT              PIC ZZZ,ZZ9.
047200     05  FILLER                      PIC X(04) VALUE SPACES.
047300     05  RPT-EXEC-PCT-LIT            PIC X(01) VALUE SPACE.
047400     05  RPT-EXEC-PCT                PIC ZZ9.9.
047500     05  FILLER                      PIC X(01) VALUE "%".
047600     05  FILLER                      PIC X(82) VALUE SPACES.
047700
047800 01  WS-RPT-STATUS-HDR1.
047900     05  FILLER                      PIC X(24) VALUE
048000         "UNIT STATUS BREAKDOWN".
048100     05  FILLER                      PIC X(108) VALUE SPACES.
048200
048300 01  WS-RPT-BREAK-HDR2.
048400     05  FILLER                      PIC X(22) VALUE
048500         "CATEGORY".
048600     05  FILLER                      PIC X(11) VALUE
048700         "COUNT".
048800     05  FILLER                      PIC X(09) VALUE
048900         "PERCENT".
049000     05  FILLER                      PIC X(90) VALUE SPACES.
049100
049200 01  WS-RPT-BREAK-DETAIL.
049300     05  RPT-BREAK-LABEL             PIC X(22) VALUE SPACES.
049400     05  RPT-BREAK-COUNT             PIC ZZZ,ZZ9.
049500     05  FILLER                      PIC X(04) VALUE SPACES.
049600     05  RPT-BREAK-PCT               PIC ZZ9.9.
049700     05  FILLER                      PIC X(01) VALUE "%".
049800     05  FILLER                      PIC X(93) VALUE SPACES.
049900
050000 01  WS-RPT-LOCK-HDR1.
050100     05  FILLER                      PIC X(24) VALUE
050200         "LOCK STATUS BREAKDOWN".
050300     05  FILLER                      PIC X(108) VALUE SPACES.
050400
050500 01  WS-RPT-HISEV-HDR1.
050600     05  FILLER                      PIC X(24) VALUE
050700         "HIGH SEVERITY EXTRACT".
050800     05  FILLER                      PIC X(108) VALUE SPACES.
050900
051000 01  WS-RPT-HISEV-HDR2.
051100     05  FILLER                      PIC X(11) VALUE
051200         "UNIT ID".
051300     05  FILLER                      PIC X(21) VALUE
051400         "FINAL STATUS".
051500     05  FILLER                      PIC X(26) VALUE
051600         "ACTUAL LOCK".
051700     05  FILLER                      PIC X(39) VALUE
051800         "EXPECTED LOCK".
051900     05  FILLER                      PIC X(35) VALUE SPACES.
052000
052100 01  WS-RPT-HISEV-DETAIL.
052200     05  RPT-HISEV-UNIT-ID           PIC X(10) VALUE SPACES.
052300     05  FILLER                      PIC X(01) VALUE SPACE.
052400     05  RPT-HISEV-STATUS            PIC X(20) VALUE SPACES.
052500     05  FILLER                      PIC X(01) VALUE SPACE.
052600     05  RPT-HISEV-ACTUAL-LOCK       PIC X(25) VALUE SPACES.
052700     05  FILLER                      PIC X(01) VALUE SPACE.
052800     05  RPT-HISEV-EXPECT-LOCK       PIC X(38) VALUE SPACES.
052900     05  FILLER                      PIC X(36) VALUE SPACES.
053000
053100 01  WS-RPT-CONTROL-HDR1.
053200     05  FILLER                      PIC X(16) VALUE
053300         "CONTROL TOTALS".
053400     05  FILLER                      PIC X(116) VALUE SPACES.
053500
053600 01  WS-RPT-CONTROL-DETAIL.
053700     05  RPT-CTL-LABEL               PIC X(38) VALUE SPACES.
053800     05  RPT-CTL-COUNT               PIC ZZZ,ZZ9.
053900     05  FILLER                      PIC X(87) VALUE SPACES.
054000
054100 01  WS-RPT-FINAL-MSG.
054200     05  RPT-FINAL-MSG-TEXT          PIC X(60) VALUE SPACES.
054300     05  FILLER                      PIC X(72) VALUE SPACES.
054400
054500*****************************************************************
054600*    CONSOLE DISPLAY EDIT FIELDS - ZERO-SUPPRESSED PICTURES SO
054700*    THE CONSOLE SUMMARY IN 0970 READS AS ORDINARY NUMBERS
054800*    RATHER THAN ZERO-FILLED COMP-3 DUMPS.
054900*****************************************************************
055000 01  WS-CONSOLE-EDIT-FIELDS.
055100     05  DISP-TOTAL-UNITS            PIC ZZZ,ZZ9.
055200     05  DISP-MISCOMPARE-CT          PIC ZZZ,ZZ9.
055300     05  DISP-RATE-2-DEC             PIC ZZ9.99.
055400     05  DISP-HIGH-SEVERITY-CT       PIC ZZZ,ZZ9.
055500     05  FILLER                      PIC X(05).
055600
055700*****************************************************************
055800 PROCEDURE DIVISION.
055900*****************************************************************
056000*    PARAGRAPH NUMBERING FOLLOWS THE SHOP'S USUAL BATCH-JOB
056100*    CONVENTION - 000/0100/0200 FOR THE DRIVER AND SETUP, 04XX-
056200*    06XX FOR THE THREE INPUT LOADS, 07XX-08XX FOR PER-UNIT
056300*    ANALYSIS AND THE ALERT BUILDER, 085X FOR THE ALERT FILE,
056400*    09XX FOR THE PRINTED REPORT AND 097X-099X FOR THE CONSOLE
056500*    SUMMARY, CLOSE AND ABEND HANDLING.  GAPS IN THE NUMBERING
056600*    (E.G. NO 0300-RTN) ARE LEFT OPEN FOR FUTURE MAINTENANCE THE
056700*    SAME WAY THE OLDER SAM1 JOB LEFT ROOM IN ITS OWN NUMBERING.
056800*****************************************************************
056900
057000 000-MAIN-RTN.
057100*
057200*    JOB STEP ENTRY POINT.  THE RUN DATE/TIME ARE PICKED UP ONCE,
057300*    HERE, AND CARRIED IN WORKING-STORAGE FOR THE REPORT TITLE
057400*    LINE - THEY ARE NEVER RE-ACCEPTED AND NEVER USED IN ANY
057500*    ARITHMETIC (SEE THE Y2K REVIEW NOTE IN THE CHANGE LOG ABOVE).
057600     ACCEPT WS-CURRENT-DATE FROM DATE.
057700     ACCEPT WS-CURRENT-TIME FROM TIME.
057800
057900     PERFORM 0100-INITIALIZE-RTN.
058000     PERFORM 0200-VALIDATE-FILES-RTN.
058100*
058200*    IF ANY INPUT OR OUTPUT FILE FAILED TO OPEN, 0200 ABOVE HAS
058300*    ALREADY ABENDED THE STEP AND WS-FILES-VALID-SW IS "N" - IN
058400*    THAT CASE WE FALL STRAIGHT THROUGH TO GOBACK WITHOUT TOUCHING
058500*    ANY OF THE THREE TABLES OR OPENING AN OUTPUT FILE THAT ISN'T
058600*    ALREADY OPEN.  NO PARTIAL ANALYSIS FILE IS EVER PRODUCED.
058700     IF INPUT-FILES-VALID
058800*        LOAD THE THREE INPUT FILES INTO THEIR IN-MEMORY TABLES
058900*        BEFORE ANY UNIT IS PROCESSED, SINCE A UNIT'S RENT ROLL
059000*        AND LOCK ENTRIES MAY APPEAR ANYWHERE IN THOSE FILES
059100*        RELATIVE TO THE UNIT MASTER.
059200         PERFORM 0400-LOAD-UNITS-RTN THRU 0400-EXIT
059300             UNTIL UNITS-FILE-EOF
059400         PERFORM 0500-LOAD-RENTROLL-RTN THRU 0500-EXIT
059500             UNTIL RENTROLL-FILE-EOF
059600         PERFORM 0600-LOAD-LOCKS-RTN THRU 0600-EXIT
059700             UNTIL LOCKS-FILE-EOF
059800*        ONE PASS OVER THE UNIT MASTER TABLE, IN THE ORDER THE
059900*        UNITS WERE READ - THIS PROGRAM DOES NOT SORT THE UNITS.
060000         PERFORM 0700-PROCESS-UNITS-RTN THRU 0700-EXIT
060100             VARYING UNITS-IDX FROM 1 BY 1
060200             UNTIL UNITS-IDX > WS-UNITS-READ-CT
060300*        RENT ROLL / UNIT MASTER CROSS-REFERENCE CHECK (REQ 4471).
060400         PERFORM 0770-XREF-CHECK-RTN THRU 0770-EXIT
060500*        WRITE THE ALERT FILE, IN PRIORITY ORDER (REQ 4855).
060600         PERFORM 0850-WRITE-ALERT-FILE-RTN THRU 0850-EXIT
060700*        PRINT THE BREAKDOWN/SUMMARY REPORT.
060800         PERFORM 0900-WRITE-SUMMARY-RTN THRU 0900-EXIT
060900*        DISPLAY THE CONSOLE CONTROL SUMMARY, THEN CLOSE UP.
061000         PERFORM 0970-DISPLAY-CONSOLE-RTN THRU 0970-EXIT
061100         PERFORM 0990-CLOSE-FILES-RTN
061200         MOVE ZERO TO RETURN-CODE
061300     END-IF.
061400
061500     GOBACK.
061600
061700 0100-INITIALIZE-RTN.
061800     INITIALIZE WS-CONTROL-TOTALS
061900                WS-STATUS-COUNTS
062000                WS-LOCK-COUNTS
062100                WS-SEVERITY-COUNTS
062200                WS-XREF-COUNTS.
062300     MOVE "Y" TO WS-FILES-VALID-SW.
062400     MOVE 0   TO WS-ALERT-COUNT.
062500     MOVE 0   TO WS-RPT-SECTION-CTR.
062600*
062700*    OPERATIONS SETS UPSI-0 ON AT THE JOB CARD WHEN THIS STEP IS
062800*    BEING RERUN AFTER AN ABEND SO THE CONSOLE LOG SHOWS AT A
062900*    GLANCE THAT THE TOTALS ON THIS RUN REPLACE AN EARLIER,
063000*    INCOMPLETE ATTEMPT.  THE SWITCH DOES NOT CHANGE ANY
063100*    PROCESSING - IT IS INFORMATIONAL ONLY.
063200     IF DV-RERUN-SWITCH-ON
063300         MOVE "Y" TO WS-RERUN-SWITCH-TEST
063400         DISPLAY "DVMISCMP - UPSI-0 ON - THIS IS A RERUN OF A "
063500                 "PRIOR STEP"
063600     END-IF.
063700 0100-EXIT.
063800     EXIT.
063900
064000*****************************************************************
064100*    BATCH DRIVER - VALIDATE THE THREE INPUT FILES ARE PRESENT
064200*    AND READABLE BEFORE ANY PROCESSING BEGINS.  IF ANY ONE OF
064300*    THEM FAILS TO OPEN, THE RUN ABENDS WITHOUT PRODUCING
064400*    PARTIAL OUTPUT.
064500*****************************************************************
064600 0200-VALIDATE-FILES-RTN.
064700*
064800*    ALL THREE INPUT FILES ARE OPENED HERE, EVEN IF THE FIRST ONE
064900*    FAILS, SO A SINGLE ABEND MESSAGE (VIA 0999) CAN NAME EVERY
065000*    FILE THAT WOULD NOT OPEN RATHER THAN MAKING THE OPERATOR FIX
065100*    ONE FILE, RESUBMIT, AND DISCOVER THE NEXT ONE IS MISSING TOO.
065200     OPEN INPUT UNITS-FILE.
065300     IF NOT UNITS-OK
065400         DISPLAY "DVMISCMP - UNITS-FILE WILL NOT OPEN, STATUS "
065500                 WS-UNITS-STATUS
065600         MOVE "N" TO WS-FILES-VALID-SW
065700     END-IF.
065800
065900     OPEN INPUT RENTROLL-FILE.
066000     IF NOT RENTROLL-OK
066100         DISPLAY "DVMISCMP - RENTROLL-FILE WILL NOT OPEN, "
066200                 "STATUS " WS-RENTROLL-STATUS
066300         MOVE "N" TO WS-FILES-VALID-SW
066400     END-IF.
066500
066600     OPEN INPUT LOCKS-FILE.
066700     IF NOT LOCKS-OK
066800         DISPLAY "DVMISCMP - LOCKS-FILE WILL NOT OPEN, STATUS "
066900                 WS-LOCKS-STATUS
067000         MOVE "N" TO WS-FILES-VALID-SW
067100     END-IF.
067200*
067300*    DO NOT EVEN ATTEMPT TO OPEN THE OUTPUT FILES IF AN INPUT FILE
067400*    IS MISSING - THAT WOULD LEAVE A ZERO-LENGTH ANALYSIS/ALERT
067500*    FILE BEHIND FOR THE NEXT STEP IN THE JOB TO PICK UP BY
067600*    MISTAKE.  0999-ABEND-RTN SETS RETURN-CODE 16 AND CLOSES
067700*    WHATEVER INPUT FILES DID OPEN BEFORE GOING BACK.
067800     IF NOT INPUT-FILES-VALID
067900         MOVE "ONE OR MORE INPUT FILES COULD NOT BE OPENED"
068000             TO ABEND-REASON
068100         PERFORM 0999-ABEND-RTN
068200     ELSE
068300         OPEN OUTPUT ANALYSIS-FILE
068400                     ALERT-FILE
068500                     SUMMARY-REPORT
068600         IF NOT ANALYSIS-OK OR NOT ALERT-OK OR NOT SUMMARY-OK
068700             MOVE "N" TO WS-FILES-VALID-SW
068800             MOVE "ONE OR MORE OUTPUT FILES COULD NOT BE OPENED"
068900                 TO ABEND-REASON
069000             PERFORM 0999-ABEND-RTN
069100         END-IF
069200     END-IF.
069300
069400*****************************************************************
069500*    LOAD UNITS FILE INTO THE IN-MEMORY UNIT MASTER TABLE
069600*****************************************************************
069700 0400-LOAD-UNITS-RTN.
069800*
069900*    ONE READ PER CALL - THE UNTIL CLAUSE BACK IN 000-MAIN-RTN
070000*    KEEPS CALLING THIS PARAGRAPH UNTIL WS-UNITS-EOF-SW FLIPS.
070100     READ UNITS-FILE
070200         AT END
070300             MOVE "Y" TO WS-UNITS-EOF-SW
070400         NOT AT END
070500             PERFORM 0410-STORE-UNIT-ENTRY-RTN
070600     END-READ.
070700 0400-EXIT.
070800     EXIT.
070900
071000*    ONLY THE FIRST 3 BYTES OF THE RAW STATUS COLUMN MATTER FOR
071100*    THE OCC/VAC MAPPING - THE REST OF THAT 30-BYTE
071200*    FIELD IS FREE-FORM TEXT THE PROPERTY MANAGERS TYPE IN AND IS
071300*    NOT INSPECTED.  ONLY UPPER-/LOWERCASE VARIATION IS FOLDED;
071400*    ANYTHING ELSE THAT DOES NOT REDUCE TO OCC/VAC IS UNKNOWN.
071500 0410-STORE-UNIT-ENTRY-RTN.
071600     ADD 1 TO WS-UNITS-READ-CT.
071700     IF WS-UNITS-READ-CT > WS-UNITS-MAX
071800         MOVE "UNITS-FILE EXCEEDS THE 3000 ENTRY TABLE LIMIT"
071900             TO ABEND-REASON
072000         PERFORM 0999-ABEND-RTN
072100     END-IF.
072200
072300     SET UNITS-IDX TO WS-UNITS-READ-CT.
072400     MOVE DV-UNIT-ID          TO UT-UNIT-ID (UNITS-IDX).
072500     MOVE DV-UNIT-RAW-STATUS (1:3) TO WS-STATUS-3.
072600     INSPECT WS-STATUS-3 CONVERTING
072700         "abcdefghijklmnopqrstuvwxyz"
072800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
072900*
073000*    UNKNOWN IS COUNTED SEPARATELY (WS-UNMAPPED-RAW-CT) SO OPS
073100*    CAN TELL FROM THE CONSOLE LOG WHETHER A BAD FEED FROM THE
073200*    PROPERTY SYSTEM PRODUCED A HANDFUL OF THESE OR HUNDREDS.
073300     EVALUATE WS-STATUS-3
073400         WHEN "OCC"
073500             MOVE "OCCUPIED " TO UT-BASE-STATUS (UNITS-IDX)
073600         WHEN "VAC"
073700             MOVE "VACANT   " TO UT-BASE-STATUS (UNITS-IDX)
073800         WHEN OTHER
073900             MOVE "UNKNOWN  " TO UT-BASE-STATUS (UNITS-IDX)
074000             ADD 1 TO WS-UNMAPPED-RAW-CT
074100             DISPLAY "DVMISCMP - UNIT " DV-UNIT-ID
074200                     " HAS UNRECOGNIZED STATUS - RAW LINE: "
074300                     DV-UNIT-RAW-LINE
074400     END-EVALUATE.
074500
074600*****************************************************************
074700*    LOAD RENTROLL FILE INTO THE IN-MEMORY RENT ROLL TABLE
074800*    LATER RECORD WINS IF A UNIT APPEARS TWICE (REQ 5233)
074900*****************************************************************
075000 0500-LOAD-RENTROLL-RTN.
075100     READ RENTROLL-FILE
075200         AT END
075300             MOVE "Y" TO WS-RENTROLL-EOF-SW
075400         NOT AT END
075500             PERFORM 0510-STORE-RENTROLL-ENTRY-RTN
075600     END-READ.
075700 0500-EXIT.
075800     EXIT.
075900
076000 0510-STORE-RENTROLL-ENTRY-RTN.
076100     ADD 1 TO WS-RENTROLL-READ-CT.
076200     MOVE "N" TO WS-DUP-FOUND-SW.
076300*
076400*    THE RENT ROLL FEED IS NOT KEY-SEQUENCED, SO EVERY INCOMING
076500*    RECORD IS SEARCHED FOR AGAINST WHAT IS ALREADY IN THE TABLE.
076600*    THAT MAKES THIS LOAD AN N-SQUARED SEARCH IN THE WORST CASE,
076700*    BUT THE 3000-ENTRY TABLE LIMIT KEEPS IT WELL INSIDE AN
076800*    ACCEPTABLE RUN TIME FOR A NIGHTLY BATCH STEP.
076900     IF WS-RENTROLL-READ-CT = 1
077000         MOVE 0 TO WS-SCAN-SUB
077100     ELSE
077200         SET RR-IDX TO 1
077300         SEARCH RR-ENTRY VARYING RR-IDX
077400             AT END
077500                 MOVE 0 TO WS-SCAN-SUB
077600             WHEN RRT-UNIT-ID (RR-IDX) = DV-RR-UNIT-ID
077700                 MOVE "Y" TO WS-DUP-FOUND-SW
077800                 SET WS-SCAN-SUB TO RR-IDX
077900         END-SEARCH
078000     END-IF.
078100*
078200*    IF THE UNIT ALREADY HAS AN ENTRY, OVERWRITE IT IN PLACE SO
078300*    THE LATER RECORD WINS (REQ 5233) - DO NOT APPEND A
078400*    SECOND ROW FOR THE SAME UNIT.
078500     IF DUPLICATE-KEY-FOUND
078600         SET RR-IDX TO WS-SCAN-SUB
078700     ELSE
078800         ADD 1 TO WS-RR-MAX-USED
078900         SET RR-IDX TO WS-RR-MAX-USED
079000     END-IF.
079100
079200     MOVE DV-RR-UNIT-ID TO RRT-UNIT-ID (RR-IDX).
079300*
079400*    DV-RR-DAYS-RAW COMES IN AS DISPLAY TEXT STRAIGHT OFF THE
079500*    BILLING EXTRACT - THE NUMERIC TEST GUARDS AGAINST A BLANK OR
079600*    GARBLED COLUMN BLOWING UP THE MOVE TO THE PACKED TABLE
079700*    FIELD.  A BAD VALUE IS TREATED AS ZERO DAYS PAST DUE (I.E.
079800*    CURRENT, NOT DELINQUENT) RATHER THAN ABENDING THE STEP.
079900     IF DV-RR-DAYS-RAW IS NUMERIC
080000         MOVE DV-RR-DAYS-NUM TO RRT-DAYS-PAST-DUE (RR-IDX)
080100     ELSE
080200         MOVE 0 TO RRT-DAYS-PAST-DUE (RR-IDX)
080300         DISPLAY "DVMISCMP - RENTROLL UNIT " DV-RR-UNIT-ID
080400                 " HAS NON-NUMERIC DAYS-PAST-DUE - RAW LINE: "
080500                 DV-RR-RAW-LINE
080600     END-IF.
080700
080800*****************************************************************
080900*    LOAD LOCKS FILE INTO THE IN-MEMORY LOCK ASSIGNMENT TABLE
081000*    LATER RECORD WINS IF A UNIT APPEARS TWICE (REQ 5233)
081100*****************************************************************
081200 0600-LOAD-LOCKS-RTN.
081300     READ LOCKS-FILE
081400         AT END
081500             MOVE "Y" TO WS-LOCKS-EOF-SW
081600         NOT AT END
081700             PERFORM 0610-STORE-LOCKS-ENTRY-RTN
081800     END-READ.
081900 0600-EXIT.
082000     EXIT.
082100
082200 0610-STORE-LOCKS-ENTRY-RTN.
082300     ADD 1 TO WS-LOCKS-READ-CT.
082400     MOVE "N" TO WS-DUP-FOUND-SW.
082500*
082600*    SAME LATER-RECORD-WINS TREATMENT AS THE RENT ROLL LOAD ABOVE
082700*    (REQ 5233) - THE LOCK SYSTEM FEED CAN ALSO CARRY A REISSUED
082800*    LOCK EVENT FOR A UNIT ALREADY SEEN EARLIER IN THE SAME FILE.
082900     IF WS-LOCKS-READ-CT = 1
083000         MOVE 0 TO WS-SCAN-SUB
083100     ELSE
083200         SET LK-IDX TO 1
083300         SEARCH LK-ENTRY VARYING LK-IDX
083400             AT END
083500                 MOVE 0 TO WS-SCAN-SUB
083600             WHEN LKT-UNIT-ID (LK-IDX) = DV-LK-UNIT-ID
083700                 MOVE "Y" TO WS-DUP-FOUND-SW
083800                 SET WS-SCAN-SUB TO LK-IDX
083900         END-SEARCH
084000     END-IF.
084100
084200     IF DUPLICATE-KEY-FOUND
084300         SET LK-IDX TO WS-SCAN-SUB
084400     ELSE
084500         ADD 1 TO WS-LK-MAX-USED
084600         SET LK-IDX TO WS-LK-MAX-USED
084700     END-IF.
084800
084900     MOVE DV-LK-UNIT-ID TO LKT-UNIT-ID (LK-IDX).
085000     MOVE DV-LK-STATUS  TO LKT-STATUS  (LK-IDX).
085100*
085200*    THE LOCK SYSTEM ONLY EVER SENDS ONE OF THESE FOUR STATUS
085300*    TEXTS - ANYTHING ELSE MEANS THE LOCK VENDOR
085400*    INTERFACE CHANGED FORMAT AND NEEDS TO BE LOOKED AT BEFORE
085500*    THE COUNTS BELOW CAN BE TRUSTED.  THE UNIT'S ENTRY IS STILL
085600*    KEPT (NOT DROPPED) SO IT SHOWS UP AS ITS ACTUAL LOCK VALUE.
085700     IF DV-LK-STATUS <> "Assigned Vacant          "
085800        AND DV-LK-STATUS <> "Tenant Using Lock        "
085900        AND DV-LK-STATUS <> "Assigned Auction         "
086000        AND DV-LK-STATUS <> "Assigned Overlock        "
086100         ADD 1 TO WS-INVALID-LOCK-CT
086200         DISPLAY "DVMISCMP - LOCK UNIT " DV-LK-UNIT-ID
086300                 " HAS INVALID STATUS - RAW LINE: "
086400                 DV-LK-RAW-LINE
086500     END-IF.
086600
086700*****************************************************************
086800*    PER-UNIT PROCESSING - DERIVES STATUS, LOCKS AND SEVERITY
086900*****************************************************************
087000 0700-PROCESS-UNITS-RTN.
087100*
087200*    ONE UNIT PER CALL, DRIVEN OFF UNITS-IDX FROM THE VARYING
087300*    CLAUSE IN 000-MAIN-RTN.  THE FIVE DERIVATION STEPS BELOW RUN
087400*    IN A FIXED ORDER BECAUSE EACH ONE DEPENDS ON A RESULT FIELD
087500*    (RES-xxx) SET BY AN EARLIER STEP - FINAL STATUS BEFORE
087600*    ACTUAL LOCK, ACTUAL LOCK BEFORE EXPECTED LOCK, AND SO ON
087700*    THROUGH SEVERITY.  DO NOT REORDER THESE PERFORMS.
087800     MOVE UT-UNIT-ID (UNITS-IDX) TO RES-UNIT-ID.
087900     PERFORM 0710-DERIVE-FINAL-STATUS-RTN THRU 0710-EXIT.
088000     PERFORM 0720-GET-ACTUAL-LOCK-RTN     THRU 0720-EXIT.
088100     PERFORM 0730-DERIVE-EXPECTED-LOCK-RTN THRU 0730-EXIT.
088200     PERFORM 0740-DERIVE-MISCOMPARE-RTN   THRU 0740-EXIT.
088300     PERFORM 0750-DERIVE-SEVERITY-RTN     THRU 0750-EXIT.
088400*
088500*    ONLY A MISCOMPARE GETS AN ALERT TABLE ENTRY - THE
088600*    ANALYSIS DETAIL RECORD BELOW IS WRITTEN FOR EVERY UNIT
088700*    REGARDLESS, MISCOMPARE OR NOT.
088800     IF UNIT-IS-MISCOMPARE
088900         PERFORM 0800-BUILD-ALERT-ENTRY-RTN THRU 0800-EXIT
089000     END-IF.
089100
089200     PERFORM 0760-WRITE-DETAIL-RTN THRU 0760-EXIT.
089300 0700-EXIT.
089400     EXIT.
089500
089600*    MAPS THE UNIT'S BASE STATUS (SET DURING THE LOAD
089700*    AT 0410) INTO ONE OF THE FOUR FINAL STATUS VALUES THE REST
089800*    OF THE PROGRAM WORKS WITH: VACANT, OCCUPIED-CURRENT,
089900*    OCCUPIED-DELINQUENT, OR UNKNOWN.  AN OCCUPIED UNIT NEEDS THE
090000*    RENT ROLL LOOKED UP TO TELL CURRENT FROM DELINQUENT.
090100 0710-DERIVE-FINAL-STATUS-RTN.
090200     EVALUATE TRUE
090300         WHEN UT-STATUS-VACANT (UNITS-IDX)
090400             MOVE "Vacant" TO RES-FINAL-STATUS
090500             ADD 1 TO WS-VACANT-CT
090600
090700         WHEN UT-STATUS-UNKNOWN (UNITS-IDX)
090800             MOVE "Unknown" TO RES-FINAL-STATUS
090900             ADD 1 TO WS-UNKNOWN-STATUS-CT
091000
091100         WHEN UT-STATUS-OCCUPIED (UNITS-IDX)
091200             PERFORM 0715-FIND-RENTROLL-RTN THRU 0715-EXIT
091300             IF RENTROLL-ENTRY-FOUND
091400                 IF RRT-DAYS-PAST-DUE (RR-IDX) > 0
091500                     MOVE "Occupied-Delinquent"
091600                         TO RES-FINAL-STATUS
091700                     ADD 1 TO WS-OCC-DELINQ-CT
091800                 ELSE
091900                     MOVE "Occupied-Current"
092000                         TO RES-FINAL-STATUS
092100                     ADD 1 TO WS-OCC-CURRENT-CT
092200                 END-IF
092300             ELSE
092400*
092500*    AN OCCUPIED UNIT WITH NO RENT ROLL ROW IS A DATA-FEED GAP,
092600*    NOT A NORMAL BUSINESS CONDITION - THE PROPERTY SYSTEM SAYS
092700*    SOMEONE LIVES THERE BUT BILLING HAS NO RECORD OF THEM.  PER
092800*    IT IS TREATED AS VACANT FOR SCORING PURPOSES AND
092900*    COUNTED SEPARATELY (WS-OCC-NOT-IN-RR-CT) SO IT DOES NOT GET
093000*    LOST INSIDE THE ORDINARY VACANT-UNIT COUNT.
093100                 MOVE "Vacant" TO RES-FINAL-STATUS
093200                 ADD 1 TO WS-VACANT-CT
093300                 ADD 1 TO WS-OCC-NOT-IN-RR-CT
093400                 DISPLAY "DVMISCMP - UNIT " RES-UNIT-ID
093500                         " IS OCCUPIED BUT NOT ON THE RENT "
093600                         "ROLL - TREATED AS VACANT"
093700             END-IF
093800     END-EVALUATE.
093900 0710-EXIT.
094000     EXIT.
094100
094200 0715-FIND-RENTROLL-RTN.
094300*
094400*    LOOKS UP RES-UNIT-ID IN THE RENT ROLL TABLE BUILT AT 0500 -
094500*    A SIMPLE SERIAL SEARCH SINCE THE TABLE IS NOT KEPT IN UNIT
094600*    ID SEQUENCE (SEE THE LOAD-TIME NOTE AT 0510).  RR-IDX IS
094700*    LEFT POINTING AT THE MATCHED ENTRY FOR THE CALLER TO USE.
094800     MOVE "N" TO WS-RR-FOUND-SW.
094900     IF WS-RR-MAX-USED > 0
095000         SET RR-IDX TO 1
095100         SEARCH RR-ENTRY VARYING RR-IDX
095200             AT END
095300                 MOVE "N" TO WS-RR-FOUND-SW
095400             WHEN RRT-UNIT-ID (RR-IDX) = RES-UNIT-ID
095500                 MOVE "Y" TO WS-RR-FOUND-SW
095600         END-SEARCH
095700     END-IF.
095800 0715-EXIT.
095900     EXIT.
096000
096100*    THE UNIT'S CURRENT LOCK STATE AS REPORTED BY THE
096200*    LOCK SYSTEM FEED.  A UNIT WITH NO ENTRY IN THE LOCKS TABLE
096300*    IS TREATED AS "NO LOCK ASSIGNED" RATHER THAN AS AN ERROR -
096400*    THAT IS A NORMAL, EXPECTED CONDITION FOR SOME UNITS.
096500 0720-GET-ACTUAL-LOCK-RTN.
096600     MOVE "N" TO WS-LK-FOUND-SW.
096700     IF WS-LK-MAX-USED > 0
096800         SET LK-IDX TO 1
096900         SEARCH LK-ENTRY VARYING LK-IDX
097000             AT END
097100                 MOVE "N" TO WS-LK-FOUND-SW
097200             WHEN LKT-UNIT-ID (LK-IDX) = RES-UNIT-ID
097300                 MOVE "Y" TO WS-LK-FOUND-SW
097400         END-SEARCH
097500     END-IF.
097600
097700     IF LOCKS-ENTRY-FOUND
097800         MOVE LKT-STATUS (LK-IDX) TO RES-ACTUAL-LOCK
097900     ELSE
098000         MOVE "No Lock Assigned" TO RES-ACTUAL-LOCK
098100     END-IF.
098200
098300*
098400*    THE CONSOLE LOCK-BREAKDOWN COUNTS (SECTION 4 OF THE PRINTED
098500*    REPORT, PARA 0940) ARE ACCUMULATED HERE AS EACH UNIT IS
098600*    SCORED, RATHER THAN BY A SEPARATE PASS OVER THE TABLE AT
098700*    REPORT TIME - ONE PASS OVER THE UNIT MASTER DOES BOTH JOBS.
098800     EVALUATE RES-ACTUAL-LOCK
098900         WHEN "Assigned Vacant          "
099000             ADD 1 TO WS-LOCK-ASSVAC-CT
099100         WHEN "Tenant Using Lock        "
099200             ADD 1 TO WS-LOCK-TENANT-CT
099300         WHEN "Assigned Auction         "
099400             ADD 1 TO WS-LOCK-AUCTION-CT
099500         WHEN "Assigned Overlock        "
099600             ADD 1 TO WS-LOCK-OVERLOCK-CT
099700         WHEN "No Lock Assigned         "
099800             ADD 1 TO WS-LOCK-NONE-CT
099900         WHEN OTHER
100000             ADD 1 TO WS-LOCK-OTHER-CT
100100     END-EVALUATE.
100200 0720-EXIT.
100300     EXIT.
100400
100500*    THE LOCK STATE THE UNIT OUGHT TO BE IN GIVEN ITS
100600*    FINAL STATUS.  A DELINQUENT UNIT MAY LEGITIMATELY BE IN
100700*    EITHER OF TWO LOCK STATES (OVERLOCK ON THE WAY TO AUCTION,
100800*    OR ALREADY AT AUCTION) SO THE EXPECTED VALUE IS SPELLED OUT
100900*    AS BOTH FOR THE REPORT TEXT; THE MISCOMPARE TEST IN 0740
101000*    CHECKS BOTH SEPARATELY.
101100 0730-DERIVE-EXPECTED-LOCK-RTN.
101200     EVALUATE RES-FINAL-STATUS
101300         WHEN "Vacant"
101400             MOVE "Assigned Vacant" TO RES-EXPECTED-LOCK
101500         WHEN "Occupied-Current"
101600             MOVE "Tenant Using Lock" TO RES-EXPECTED-LOCK
101700         WHEN "Occupied-Delinquent"
101800             MOVE "Assigned Overlock or Assigned Auction"
101900                 TO RES-EXPECTED-LOCK
102000         WHEN OTHER
102100             MOVE "Unknown" TO RES-EXPECTED-LOCK
102200     END-EVALUATE.
102300 0730-EXIT.
102400     EXIT.
102500
102600*    A UNIT MISCOMPARES WHEN ITS ACTUAL LOCK DOES NOT
102700*    MATCH WHAT 0730 ABOVE SAYS IT SHOULD BE.  AN UNKNOWN FINAL
102800*    STATUS NEVER MISCOMPARES (THE OTHER LEG BELOW, WHICH FALLS
102900*    OUT AS A NO-OP CONTINUE) SINCE THERE IS NOTHING TO COMPARE
103000*    THE LOCK AGAINST WHEN THE UNIT'S OWN STATUS COULD NOT BE
103100*    DETERMINED IN THE FIRST PLACE.
103200 0740-DERIVE-MISCOMPARE-RTN.
103300     MOVE "N" TO WS-MISCOMPARE-SW.
103400     EVALUATE RES-FINAL-STATUS
103500         WHEN "Occupied-Delinquent"
103600             IF RES-ACTUAL-LOCK <> "Assigned Overlock        "
103700                AND RES-ACTUAL-LOCK <> "Assigned Auction     "
103800                 MOVE "Y" TO WS-MISCOMPARE-SW
103900             END-IF
104000         WHEN "Vacant"
104100             IF RES-ACTUAL-LOCK <> "Assigned Vacant          "
104200                 MOVE "Y" TO WS-MISCOMPARE-SW
104300             END-IF
104400         WHEN "Occupied-Current"
104500             IF RES-ACTUAL-LOCK <> "Tenant Using Lock        "
104600                 MOVE "Y" TO WS-MISCOMPARE-SW
104700             END-IF
104800         WHEN OTHER
104900             CONTINUE
105000     END-EVALUATE.
105100
105200*
105300*    THE RUNNING MISCOMPARE COUNT DRIVES BOTH THE CONSOLE
105400*    MISCOMPARE RATE (PARA 0970) AND THE EXECUTIVE SUMMARY
105500*    PERCENTAGE (PARA 0920) - IT IS BUMPED HERE, ONCE, RATHER
105600*    THAN RE-DERIVED LATER FROM THE ALERT TABLE.
105700     IF UNIT-IS-MISCOMPARE
105800         ADD 1 TO WS-MISCOMPARE-CT
105900     END-IF.
106000 0740-EXIT.
106100     EXIT.
106200
106300*****************************************************************
106400*    SEVERITY GRADING, EVALUATED IN THE ORDER SPECIFIED BY
106500*    AUDIT DEPT WALKTHRU (REQ 4488 - DO NOT REORDER THE WHENS)
106600*****************************************************************
106700 0750-DERIVE-SEVERITY-RTN.
106800     EVALUATE TRUE
106900         WHEN NOT UNIT-IS-MISCOMPARE
107000             MOVE "No Issue" TO RES-SEVERITY
107100             ADD 1 TO WS-NO-ISSUE-CT
107200
107300         WHEN RES-FINAL-STATUS = "Vacant"
107400              AND (RES-ACTUAL-LOCK = "Tenant Using Lock        "
107500               OR  RES-ACTUAL-LOCK = "Assigned Overlock        ")
107600             MOVE "HIGH - Vacant unit with tenant lock"
107700                 TO RES-SEVERITY
107800             ADD 1 TO WS-HIGH-SEVERITY-CT
107900
108000         WHEN RES-FINAL-STATUS = "Occupied-Current"
108100              AND (RES-ACTUAL-LOCK = "Assigned Vacant          "
108200               OR  RES-ACTUAL-LOCK = "Assigned Overlock        ")
108300             MOVE "HIGH - Current tenant without proper lock"
108400                 TO RES-SEVERITY
108500             ADD 1 TO WS-HIGH-SEVERITY-CT
108600
108700         WHEN RES-FINAL-STATUS = "Occupied-Delinquent"
108800              AND RES-ACTUAL-LOCK = "Assigned Vacant          "
108900             MOVE "HIGH - Delinquent unit without lock"
109000                 TO RES-SEVERITY
109100             ADD 1 TO WS-HIGH-SEVERITY-CT
109200
109300         WHEN OTHER
109400             MOVE "MEDIUM - Lock status mismatch"
109500                 TO RES-SEVERITY
109600             ADD 1 TO WS-MEDIUM-SEVERITY-CT
109700     END-EVALUATE.
109800 0750-EXIT.
109900     EXIT.
110000
110100*****************************************************************
110200*    ALERT BUILDER.  ENTRY IS APPENDED TO THE
110300*    ALERT TABLE IN UNIT MASTER ORDER; THE TABLE IS WRITTEN OUT
110400*    BY PRIORITY IN 0850-WRITE-ALERT-FILE-RTN.
110500*****************************************************************
110600 0800-BUILD-ALERT-ENTRY-RTN.
110700*
110800*    PRIORITY 1 IS THE MOST URGENT (A VACANT UNIT
110900*    SOMEONE COULD STILL BE LOCKED INTO), PRIORITY 4 IS THE
111000*    CATCH-ALL MEDIUM-SEVERITY BUCKET.  THE ACTION TEXT MOVED
111100*    INTO RES-ACTION IS CARRIED THROUGH TO THE ALERT
111200*    FILE UNCHANGED - IT IS NOT RE-DERIVED AT WRITE TIME.
111300     ADD 1 TO WS-ALERT-COUNT.
111400     IF WS-ALERT-COUNT > WS-ALERT-MAX
111500         MOVE "MISCOMPARE COUNT EXCEEDS THE 3000 ENTRY "
111600             TO ABEND-REASON
111700         PERFORM 0999-ABEND-RTN
111800     END-IF.
111900
112000     SET ALERT-IDX TO WS-ALERT-COUNT.
112100     MOVE RES-UNIT-ID       TO ALT-UNIT-ID     (ALERT-IDX).
112200     MOVE RES-FINAL-STATUS  TO ALT-FINAL-STATUS (ALERT-IDX).
112300     MOVE RES-ACTUAL-LOCK   TO ALT-ACTUAL-LOCK  (ALERT-IDX).
112400     MOVE RES-EXPECTED-LOCK TO ALT-EXPECTED-LOCK (ALERT-IDX).
112500     MOVE RES-SEVERITY      TO ALT-SEVERITY     (ALERT-IDX).
112600*
112700*    THE TWO ACTION TEXTS BELOW THAT RUN LONGER THAN ONE SOURCE
112800*    LINE ARE BUILT WITH STRING/DELIMITED BY SIZE RATHER THAN A
112900*    CONTINUED LITERAL - THE SAME IDIOM USED FOR THE FINAL
113000*    MESSAGE LINE DOWN IN 0960 - SO THE TWO PIECES OF EACH
113100*    SENTENCE ARE UNAMBIGUOUSLY CONCATENATED WITH NO TRAILING-
113200*    BLANK GUESSWORK AT THE LINE BREAK.
113300     EVALUATE RES-SEVERITY
113400         WHEN "HIGH - Vacant unit with tenant lock"
113500             MOVE 1 TO ALT-PRIORITY (ALERT-IDX)
113600             STRING "Remove tenant lock and verify unit is "
113700                 "truly vacant" DELIMITED BY SIZE
113800                 INTO RES-ACTION
113900             ADD 1 TO WS-PRIORITY-1-CT
114000         WHEN "HIGH - Current tenant without proper lock"
114100             MOVE 2 TO ALT-PRIORITY (ALERT-IDX)
114200             MOVE "Install proper tenant lock immediately"
114300                 TO RES-ACTION
114400             ADD 1 TO WS-PRIORITY-2-CT
114500         WHEN "HIGH - Delinquent unit without lock"
114600             MOVE 3 TO ALT-PRIORITY (ALERT-IDX)
114700             MOVE "Install overlock or proceed to auction"
114800                 TO RES-ACTION
114900             ADD 1 TO WS-PRIORITY-3-CT
115000         WHEN OTHER
115100             MOVE 4 TO ALT-PRIORITY (ALERT-IDX)
115200             STRING "Review lock assignment and correct as "
115300                 "needed" DELIMITED BY SIZE
115400                 INTO RES-ACTION
115500             ADD 1 TO WS-PRIORITY-4-CT
115600     END-EVALUATE.
115700
115800     MOVE RES-ACTION TO ALT-ACTION (ALERT-IDX).
115900 0800-EXIT.
116000     EXIT.
116100
116200*****************************************************************
116300*    WRITE ANALYSIS DETAIL RECORD
116400*****************************************************************
116500*
116600*    ONE ANALYSIS-FILE RECORD PER UNIT, MISCOMPARE OR NOT -
116700*    THIS IS THE FULL AUDIT TRAIL; THE ALERT FILE
116800*    BUILT ABOVE ONLY CARRIES THE EXCEPTIONS.
116900 0760-WRITE-DETAIL-RTN.
117000     MOVE RES-UNIT-ID       TO OUT-UNIT-ID.
117100     MOVE RES-FINAL-STATUS  TO OUT-FINAL-STATUS.
117200     MOVE RES-ACTUAL-LOCK   TO OUT-ACTUAL-LOCK.
117300     MOVE RES-EXPECTED-LOCK TO OUT-EXPECTED-LOCK-TEXT.
117400     IF UNIT-IS-MISCOMPARE
117500         MOVE "Y" TO OUT-MISCOMPARE
117600     ELSE
117700         MOVE "N" TO OUT-MISCOMPARE
117800     END-IF.
117900     MOVE RES-SEVERITY      TO OUT-SEVERITY-TEXT.
118000
118100     WRITE DV-OUT-RECORD.
118200     ADD 1 TO WS-DETAIL-WRITTEN-CT.
118300 0760-EXIT.
118400     EXIT.
118500
118600*****************************************************************
118700*    CROSS-REFERENCE CHECK (REQ 4471).  ANY RENT ROLL
118800*    UNIT NOT FOUND ON THE UNIT MASTER IS LOGGED, NOT WRITTEN.
118900*****************************************************************
119000 0770-XREF-CHECK-RTN.
119100*
119200*    RUNS AFTER THE UNIT LOOP FINISHES SO THE FULL UNIT MASTER
119300*    TABLE IS IN PLACE TO SEARCH AGAINST - IT WOULD BE WASTEFUL
119400*    (AND WRONG, IF THE UNIT MASTER IS NOT YET FULLY LOADED) TO
119500*    RUN THIS EARLIER.
119600     IF WS-RR-MAX-USED > 0
119700         PERFORM 0775-XREF-ONE-RR-ENTRY-RTN THRU 0775-EXIT
119800             VARYING RR-IDX FROM 1 BY 1
119900             UNTIL RR-IDX > WS-RR-MAX-USED
120000     END-IF.
120100 0770-EXIT.
120200     EXIT.
120300
120400*
120500*    A RENT ROLL UNIT WITH NO MATCHING UNIT MASTER ENTRY IS A
120600*    BILLING-SYSTEM/PROPERTY-SYSTEM SYNC GAP - IT DOES NOT AFFECT
120700*    ANY MISCOMPARE SCORING (THE UNIT NEVER GOES THROUGH 0700
120800*    SINCE IT IS NOT ON THE UNIT MASTER) BUT OPS STILL WANTS IT
120900*    ON THE CONSOLE LOG SO THE TWO SYSTEMS CAN BE RECONCILED.
121000 0775-XREF-ONE-RR-ENTRY-RTN.
121100     MOVE "N" TO WS-UM-FOUND-SW.
121200     SET UNITS-IDX TO 1.
121300     SEARCH UNITS-ENTRY VARYING UNITS-IDX
121400         AT END
121500             MOVE "N" TO WS-UM-FOUND-SW
121600         WHEN UT-UNIT-ID (UNITS-IDX) = RRT-UNIT-ID (RR-IDX)
121700             MOVE "Y" TO WS-UM-FOUND-SW
121800     END-SEARCH.
121900
122000     IF NOT UNIT-MASTER-ENTRY-FOUND
122100         ADD 1 TO WS-RR-NOT-IN-UM-CT
122200         DISPLAY "DVMISCMP - RENT ROLL UNIT "
122300                 RRT-UNIT-ID (RR-IDX)
122400                 " NOT FOUND ON THE UNIT MASTER"
122500     END-IF.
122600 0775-EXIT.
122700     EXIT.
122800
122900*****************************************************************
123000*    WRITE ALERT FILE, IN PRIORITY ORDER (REQ 4855)
123100*    FOUR PASSES OVER THE ALERT TABLE, ONE PER PRIORITY.  A
123200*    SINGLE FORWARD PASS PER PRIORITY PRESERVES UNIT MASTER
123300*    ORDER WITHIN THE PRIORITY - THAT IS ALL THE "STABLE SORT"
123400*    CALLED FOR BY REQ 4855 REQUIRES, SINCE PRIORITY ONLY
123500*    TAKES THE FOUR VALUES 1 THRU 4.
123600*****************************************************************
123700 0850-WRITE-ALERT-FILE-RTN.
123800     IF WS-ALERT-COUNT = 0
123900         DISPLAY "DVMISCMP - NO MISCOMPARES FOUND"
124000     ELSE
124100         PERFORM 0852-WRITE-PRIORITY-GROUP-RTN THRU 0852-EXIT
124200             VARYING WS-PRIORITY-SUB FROM 1 BY 1
124300             UNTIL WS-PRIORITY-SUB > 4
124400     END-IF.
124500 0850-EXIT.
124600     EXIT.
124700
124800*
124900*    ONE FULL PASS OVER THE ENTIRE ALERT TABLE PER PRIORITY
125000*    VALUE - 0855 BELOW SKIPS ANY ENTRY WHOSE PRIORITY DOES NOT
125100*    MATCH THE CURRENT WS-PRIORITY-SUB.  FOUR PASSES OVER A
125200*    3000-ENTRY TABLE IS CHEAP COMPARED TO WRITING A SORT STEP
125300*    FOR WHAT IS ONLY EVER A 4-VALUE KEY.
125400 0852-WRITE-PRIORITY-GROUP-RTN.
125500     PERFORM 0855-WRITE-ONE-ALERT-RTN THRU 0855-EXIT
125600         VARYING ALERT-IDX FROM 1 BY 1
125700         UNTIL ALERT-IDX > WS-ALERT-COUNT.
125800 0852-EXIT.
125900     EXIT.
126000
126100 0855-WRITE-ONE-ALERT-RTN.
126200*
126300*    NOTHING IS WRITTEN WHEN THE PRIORITY DOES NOT MATCH - THIS
126400*    PARAGRAPH IS CALLED WS-ALERT-COUNT TIMES ON EACH OF THE FOUR
126500*    PASSES, BUT ONLY WRITES ON THE PASS MATCHING ITS PRIORITY.
126600     IF ALT-PRIORITY (ALERT-IDX) = WS-PRIORITY-SUB
126700         MOVE ALT-UNIT-ID   (ALERT-IDX) TO ALR-UNIT-ID
126800         MOVE ALT-FINAL-STATUS (ALERT-IDX)
126900             TO ALR-FINAL-STATUS
127000         MOVE ALT-ACTUAL-LOCK  (ALERT-IDX)
127100             TO ALR-ACTUAL-LOCK
127200         MOVE ALT-EXPECTED-LOCK (ALERT-IDX)
127300             TO ALR-EXPECTED-LOCK-TEXT
127400         MOVE ALT-SEVERITY  (ALERT-IDX) TO ALR-SEVERITY-TEXT
127500         MOVE ALT-PRIORITY  (ALERT-IDX) TO ALR-PRIORITY
127600         MOVE ALT-ACTION    (ALERT-IDX) TO ALR-ACTION-TEXT
127700
127800         WRITE DV-ALERT-RECORD
127900         ADD 1 TO WS-ALERT-WRITTEN-CT
128000     END-IF.
128100 0855-EXIT.
128200     EXIT.
128300
128400*****************************************************************
128500*    WRITE SUMMARY REPORT (PRINTED BREAKDOWN/SUMMARY, REQ 4602)
128600*****************************************************************
128700 0900-WRITE-SUMMARY-RTN.
128800*
128900*    WS-RPT-SECTION-CTR IS BUMPED ONCE PER REPORT SECTION SO THE
129000*    CONTROL TOTALS AT THE BOTTOM OF THE REPORT SHOW HOW MANY OF
129100*    THE SEVEN SECTIONS ACTUALLY PRINTED - A QUICK CHECK FOR OPS
129200*    IF THE REPORT LOOKS SHORT.
129300     PERFORM 0910-WRITE-TITLE-RTN.
129400     ADD 1 TO WS-RPT-SECTION-CTR.
129500     PERFORM 0920-WRITE-EXEC-SUMMARY-RTN.
129600     ADD 1 TO WS-RPT-SECTION-CTR.
129700     PERFORM 0930-WRITE-STATUS-BREAKDOWN-RTN.
129800     ADD 1 TO WS-RPT-SECTION-CTR.
129900     PERFORM 0940-WRITE-LOCK-BREAKDOWN-RTN.
130000     ADD 1 TO WS-RPT-SECTION-CTR.
130100     PERFORM 0945-WRITE-HIGH-SEVERITY-XTRACT-RTN THRU 0945-EXIT.
130200     ADD 1 TO WS-RPT-SECTION-CTR.
130300     PERFORM 0950-WRITE-CONTROL-TOTALS-RTN.
130400     ADD 1 TO WS-RPT-SECTION-CTR.
130500     PERFORM 0960-WRITE-FINAL-MSG-RTN.
130600     ADD 1 TO WS-RPT-SECTION-CTR.
130700 0900-EXIT.
130800     EXIT.
130900
131000*
131100*    REPORT SECTION 1 - TITLE PAGE.  AFTER TOP-OF-FORM SKIPS TO A
131200*    NEW PAGE ON THE PRINTER CHANNEL SET UP BY THE C01 CLAUSE IN
131300*    SPECIAL-NAMES SO THE REPORT ALWAYS STARTS AT THE TOP OF A
131400*    FRESH FORM REGARDLESS OF WHAT PRINTED BEFORE THIS STEP.
131500 0910-WRITE-TITLE-RTN.
131600     MOVE WS-CURRENT-MONTH TO RPT-MM.
131700     MOVE WS-CURRENT-DAY   TO RPT-DD.
131800     MOVE WS-CURRENT-YEAR  TO RPT-YY.
131900     WRITE SUMMARY-RECORD FROM WS-RPT-TITLE1 AFTER TOP-OF-FORM.
132000     WRITE SUMMARY-RECORD FROM WS-RPT-BLANK-LINE.
132100
132200*
132300*    REPORT SECTION 2 - EXECUTIVE SUMMARY.  EACH LINE
132400*    BELOW LOADS ONE LABEL/COUNT PAIR, RUNS IT THROUGH THE SHARED
132500*    PERCENT HELPER AT 0925, AND WRITES IT - THE TOTAL UNITS LINE
132600*    IS THE ONE EXCEPTION AND IS PRINTED WITH NO PERCENT (IT IS
132700*    THE DENOMINATOR, SO A PERCENT OF ITSELF IS MEANINGLESS).
132800 0920-WRITE-EXEC-SUMMARY-RTN.
132900     WRITE SUMMARY-RECORD FROM WS-RPT-EXEC-HDR.
133000
133100     MOVE "Total Units" TO RPT-EXEC-LABEL.
133200     MOVE WS-UNITS-READ-CT TO RPT-EXEC-COUNT.
133300     MOVE SPACES TO RPT-EXEC-PCT-LIT.
133400     MOVE ZERO TO RPT-EXEC-PCT.
133500     WRITE SUMMARY-RECORD FROM WS-RPT-EXEC-LINE.
133600
133700     MOVE "Units With Issues" TO RPT-EXEC-LABEL.
133800     MOVE WS-MISCOMPARE-CT TO RPT-EXEC-COUNT.
133900     MOVE WS-MISCOMPARE-CT TO WS-PCT-COUNT-PARM.
134000     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
134100     MOVE WS-PCT-1-DEC TO RPT-EXEC-PCT.
134200     WRITE SUMMARY-RECORD FROM WS-RPT-EXEC-LINE.
134300
134400     MOVE "High Severity Issues" TO RPT-EXEC-LABEL.
134500     MOVE WS-HIGH-SEVERITY-CT TO RPT-EXEC-COUNT.
134600     MOVE WS-HIGH-SEVERITY-CT TO WS-PCT-COUNT-PARM.
134700     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
134800     MOVE WS-PCT-1-DEC TO RPT-EXEC-PCT.
134900     WRITE SUMMARY-RECORD FROM WS-RPT-EXEC-LINE.
135000
135100     MOVE "Medium Severity Issues" TO RPT-EXEC-LABEL.
135200     MOVE WS-MEDIUM-SEVERITY-CT TO RPT-EXEC-COUNT.
135300     MOVE WS-MEDIUM-SEVERITY-CT TO WS-PCT-COUNT-PARM.
135400     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
135500     MOVE WS-PCT-1-DEC TO RPT-EXEC-PCT.
135600     WRITE SUMMARY-RECORD FROM WS-RPT-EXEC-LINE.
135700
135800     MOVE "Units With No Issues" TO RPT-EXEC-LABEL.
135900     MOVE WS-NO-ISSUE-CT TO RPT-EXEC-COUNT.
136000     MOVE WS-NO-ISSUE-CT TO WS-PCT-COUNT-PARM.
136100     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
136200     MOVE WS-PCT-1-DEC TO RPT-EXEC-PCT.
136300     WRITE SUMMARY-RECORD FROM WS-RPT-EXEC-LINE.
136400     WRITE SUMMARY-RECORD FROM WS-RPT-BLANK-LINE.
136500
136600*****************************************************************
136700*    COMPUTES A ONE-DECIMAL PERCENT OF WS-PCT-COUNT-PARM AGAINST
136800*    THE TOTAL UNIT COUNT.  CALLER LOADS WS-PCT-COUNT-PARM
136900*    BEFORE PERFORMING THIS PARAGRAPH (REQ 4602).
137000*****************************************************************
137100 0925-COMPUTE-PCT-RTN.
137200     IF WS-UNITS-READ-CT = 0
137300         MOVE 0 TO WS-PCT-1-DEC
137400     ELSE
137500         COMPUTE WS-PCT-1-DEC ROUNDED =
137600             (WS-PCT-COUNT-PARM * 100) / WS-UNITS-READ-CT
137700     END-IF.
137800 0925-EXIT.
137900     EXIT.
138000
138100*
138200*    REPORT SECTION 3 - STATUS BREAKDOWN.  FOUR LINES,
138300*    ONE PER FINAL-STATUS VALUE, SHARING THE SAME DETAIL LINE
138400*    LAYOUT AND HEADER AS THE LOCK BREAKDOWN BELOW (WS-RPT-BREAK-
138500*    DETAIL/WS-RPT-BREAK-HDR2) SINCE BOTH ARE LABEL/COUNT/PERCENT
138600*    TABLES.
138700 0930-WRITE-STATUS-BREAKDOWN-RTN.
138800     WRITE SUMMARY-RECORD FROM WS-RPT-STATUS-HDR1.
138900     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-HDR2.
139000
139100     MOVE "Vacant" TO RPT-BREAK-LABEL.
139200     MOVE WS-VACANT-CT TO RPT-BREAK-COUNT.
139300     MOVE WS-VACANT-CT TO WS-PCT-COUNT-PARM.
139400     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
139500     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
139600     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
139700
139800     MOVE "Occupied-Current" TO RPT-BREAK-LABEL.
139900     MOVE WS-OCC-CURRENT-CT TO RPT-BREAK-COUNT.
140000     MOVE WS-OCC-CURRENT-CT TO WS-PCT-COUNT-PARM.
140100     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
140200     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
140300     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
140400
140500     MOVE "Occupied-Delinquent" TO RPT-BREAK-LABEL.
140600     MOVE WS-OCC-DELINQ-CT TO RPT-BREAK-COUNT.
140700     MOVE WS-OCC-DELINQ-CT TO WS-PCT-COUNT-PARM.
140800     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
140900     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
141000     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
141100
141200     MOVE "Unknown" TO RPT-BREAK-LABEL.
141300     MOVE WS-UNKNOWN-STATUS-CT TO RPT-BREAK-COUNT.
141400     MOVE WS-UNKNOWN-STATUS-CT TO WS-PCT-COUNT-PARM.
141500     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
141600     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
141700     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
141800     WRITE SUMMARY-RECORD FROM WS-RPT-BLANK-LINE.
141900
142000*
142100*    REPORT SECTION 4 - LOCK BREAKDOWN.  THE SIX LOCK
142200*    CATEGORIES PRINTED HERE COME STRAIGHT FROM THE COUNTERS
142300*    ACCUMULATED DURING THE PER-UNIT ACTUAL-LOCK LOOKUP AT 0720 -
142400*    NO SEPARATE PASS OVER THE LOCKS TABLE IS NEEDED.
142500 0940-WRITE-LOCK-BREAKDOWN-RTN.
142600     WRITE SUMMARY-RECORD FROM WS-RPT-LOCK-HDR1.
142700     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-HDR2.
142800
142900     MOVE "Assigned Vacant" TO RPT-BREAK-LABEL.
143000     MOVE WS-LOCK-ASSVAC-CT TO RPT-BREAK-COUNT.
143100     MOVE WS-LOCK-ASSVAC-CT TO WS-PCT-COUNT-PARM.
143200     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
143300     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
143400     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
143500
143600     MOVE "Tenant Using Lock" TO RPT-BREAK-LABEL.
143700     MOVE WS-LOCK-TENANT-CT TO RPT-BREAK-COUNT.
143800     MOVE WS-LOCK-TENANT-CT TO WS-PCT-COUNT-PARM.
143900     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
144000     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
144100     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
144200
144300     MOVE "Assigned Auction" TO RPT-BREAK-LABEL.
144400     MOVE WS-LOCK-AUCTION-CT TO RPT-BREAK-COUNT.
144500     MOVE WS-LOCK-AUCTION-CT TO WS-PCT-COUNT-PARM.
144600     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
144700     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
144800     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
144900
145000     MOVE "Assigned Overlock" TO RPT-BREAK-LABEL.
145100     MOVE WS-LOCK-OVERLOCK-CT TO RPT-BREAK-COUNT.
145200     MOVE WS-LOCK-OVERLOCK-CT TO WS-PCT-COUNT-PARM.
145300     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
145400     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
145500     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
145600
145700     MOVE "No Lock Assigned" TO RPT-BREAK-LABEL.
145800     MOVE WS-LOCK-NONE-CT TO RPT-BREAK-COUNT.
145900     MOVE WS-LOCK-NONE-CT TO WS-PCT-COUNT-PARM.
146000     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
146100     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
146200     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
146300
146400     MOVE "Other / Invalid" TO RPT-BREAK-LABEL.
146500     MOVE WS-LOCK-OTHER-CT TO RPT-BREAK-COUNT.
146600     MOVE WS-LOCK-OTHER-CT TO WS-PCT-COUNT-PARM.
146700     PERFORM 0925-COMPUTE-PCT-RTN THRU 0925-EXIT.
146800     MOVE WS-PCT-1-DEC TO RPT-BREAK-PCT.
146900     WRITE SUMMARY-RECORD FROM WS-RPT-BREAK-DETAIL.
147000     WRITE SUMMARY-RECORD FROM WS-RPT-BLANK-LINE.
147100
147200*
147300*    REPORT SECTION 5 - HIGH SEVERITY EXTRACT (REQ 4496).  THE
147400*    ANALYSIS-FILE WAS ALREADY CLOSED FOR OUTPUT BACK AT 0800/0850
147500*    ONCE EVERY UNIT WAS SCORED, SO IT IS RE-OPENED HERE AS INPUT
147600*    AND SCANNED A SECOND TIME, TESTING THE FIRST FOUR BYTES OF THE
147700*    SEVERITY GROUP THROUGH THE DV-OUT-SEVERITY-CHECK REDEFINE IN
147800*    DVOUTREC RATHER THAN A FULL-FIELD COMPARE - THAT REDEFINE WAS
147900*    ADDED FOR EXACTLY THIS JOB (SEE THE 06/02/91 DVOUTREC ENTRY
148000*    ABOVE) AND HAD SAT UNUSED UNTIL THIS REVISION.  THE FILE IS
148100*    CLOSED AGAIN AT THE END OF THIS PARAGRAPH SINCE 0990-CLOSE-
148200*    FILES-RTN NO LONGER CLOSES ANALYSIS-FILE A SECOND TIME.
148300 0945-WRITE-HIGH-SEVERITY-XTRACT-RTN.
148400     MOVE "N" TO WS-XTRACT-REREAD-EOF-SW.
148500     MOVE 0 TO WS-HISEV-XTRACT-CT.
148600     CLOSE ANALYSIS-FILE.
148700     OPEN INPUT ANALYSIS-FILE.
148800
148900     WRITE SUMMARY-RECORD FROM WS-RPT-HISEV-HDR1.
149000     WRITE SUMMARY-RECORD FROM WS-RPT-HISEV-HDR2.
149100
149200     PERFORM 0946-SCAN-ANALYSIS-XTRACT-RTN THRU 0946-EXIT
149300         UNTIL XTRACT-REREAD-EOF.
149400
149500     IF WS-HISEV-XTRACT-CT = 0
149600         MOVE "None" TO RPT-HISEV-UNIT-ID
149700         MOVE SPACES TO RPT-HISEV-STATUS
149800                        RPT-HISEV-ACTUAL-LOCK
149900                        RPT-HISEV-EXPECT-LOCK
150000         WRITE SUMMARY-RECORD FROM WS-RPT-HISEV-DETAIL
150100     END-IF.
150200
150300     WRITE SUMMARY-RECORD FROM WS-RPT-BLANK-LINE.
150400     CLOSE ANALYSIS-FILE.
150500 0945-EXIT.
150600     EXIT.
150700
150800 0946-SCAN-ANALYSIS-XTRACT-RTN.
150900     READ ANALYSIS-FILE
151000         AT END
151100             MOVE "Y" TO WS-XTRACT-REREAD-EOF-SW
151200         NOT AT END
151300             IF OUT-SEVERITY-LEVEL = "HIGH"
151400                 ADD 1 TO WS-HISEV-XTRACT-CT
151500                 MOVE OUT-UNIT-ID       TO RPT-HISEV-UNIT-ID
151600                 MOVE OUT-FINAL-STATUS  TO RPT-HISEV-STATUS
151700                 MOVE OUT-ACTUAL-LOCK   TO RPT-HISEV-ACTUAL-LOCK
151800                 MOVE OUT-EXPECTED-LOCK-TEXT
151900                                        TO RPT-HISEV-EXPECT-LOCK
152000                 WRITE SUMMARY-RECORD FROM WS-RPT-HISEV-DETAIL
152100             END-IF
152200     END-READ.
152300 0946-EXIT.
152400     EXIT.
152500
152600*
152700*    REPORT SECTION 6 - CONTROL TOTALS (SEE 0945 ABOVE FOR SECTION
152800*    5).  THIS IS THE BALANCING
152900*    SECTION OPS CHECKS EACH RUN - RECORD COUNTS IN VS. RECORDS
153000*    WRITTEN OUT, PLUS THE TWO DATA-HYGIENE EXCEPTION COUNTS
153100*    (INVALID LOCK STATUS, AND AS OF THIS REVISION, THE REPORT
153200*    SECTIONS PRINTED SELF-CHECK).  IF DETAIL RECORDS WRITTEN
153300*    DOES NOT EQUAL UNITS READ, SOMETHING IS WRONG UPSTREAM OF
153400*    THIS STEP.
153500 0950-WRITE-CONTROL-TOTALS-RTN.
153600     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-HDR1.
153700
153800     MOVE "Units Read From UNITS-FILE" TO RPT-CTL-LABEL.
153900     MOVE WS-UNITS-READ-CT TO RPT-CTL-COUNT.
154000     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
154100
154200     MOVE "Records Read From RENTROLL-FILE" TO RPT-CTL-LABEL.
154300     MOVE WS-RENTROLL-READ-CT TO RPT-CTL-COUNT.
154400     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
154500
154600     MOVE "Records Read From LOCKS-FILE" TO RPT-CTL-LABEL.
154700     MOVE WS-LOCKS-READ-CT TO RPT-CTL-COUNT.
154800     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
154900
155000     MOVE "Detail Records Written" TO RPT-CTL-LABEL.
155100     MOVE WS-DETAIL-WRITTEN-CT TO RPT-CTL-COUNT.
155200     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
155300
155400     MOVE "Alert Records Written" TO RPT-CTL-LABEL.
155500     MOVE WS-ALERT-WRITTEN-CT TO RPT-CTL-COUNT.
155600     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
155700
155800     MOVE "Invalid Lock Status Records" TO RPT-CTL-LABEL.
155900     MOVE WS-INVALID-LOCK-CT TO RPT-CTL-COUNT.
156000     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
156100
156200     MOVE "High Severity Extract Records" TO RPT-CTL-LABEL.
156300     MOVE WS-HISEV-XTRACT-CT TO RPT-CTL-COUNT.
156400     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
156500*
156600*    REPORT SECTIONS PRINTED - SEE THE NOTE IN 0900-WRITE-SUMMARY-
156700*    RTN.  THIS LINE COUNTS ITSELF, SO A CLEAN RUN ALWAYS SHOWS 7.
156800     MOVE "Report Sections Printed" TO RPT-CTL-LABEL.
156900     MOVE WS-RPT-SECTION-CTR TO RPT-CTL-COUNT.
157000     WRITE SUMMARY-RECORD FROM WS-RPT-CONTROL-DETAIL.
157100     WRITE SUMMARY-RECORD FROM WS-RPT-BLANK-LINE.
157200
157300*
157400*    REPORT SECTION 7 - FINAL MESSAGE LINE.  MIRRORS THE CONSOLE
157500*    ATTENTION MESSAGE IN 0970 BELOW SO A REVIEWER READING ONLY
157600*    THE PRINTED REPORT (WITHOUT THE JOB LOG) STILL SEES THE
157700*    SAME BOTTOM-LINE VERDICT.
157800 0960-WRITE-FINAL-MSG-RTN.
157900     IF WS-MISCOMPARE-CT > 0
158000         MOVE WS-MISCOMPARE-CT TO DISP-MISCOMPARE-CT
158100         STRING "ATTENTION: " DELIMITED BY SIZE
158200                DISP-MISCOMPARE-CT DELIMITED BY SIZE
158300                " MISCOMPARES FOUND" DELIMITED BY SIZE
158400             INTO RPT-FINAL-MSG-TEXT
158500     ELSE
158600         MOVE "ALL UNITS PROPERLY CONFIGURED - NO MISCOMPARES"
158700             TO RPT-FINAL-MSG-TEXT
158800     END-IF.
158900     WRITE SUMMARY-RECORD FROM WS-RPT-FINAL-MSG.
159000
159100*****************************************************************
159200*    CONSOLE SUMMARY - OPERATOR-FACING CONTROL TOTALS
159300*****************************************************************
159400*
159500*    CONSOLE SUMMARY - A CONDENSED, DISPLAY-ONLY ECHO OF WHAT WAS
159600*    ALREADY WRITTEN TO THE PRINTED REPORT, SO THE OPERATOR
159700*    WATCHING THE JOB LOG AT THE CONSOLE DOES NOT HAVE TO PULL
159800*    THE SYSOUT TO SEE WHETHER THE RUN FOUND ANYTHING.
159900 0970-DISPLAY-CONSOLE-RTN.
160000     MOVE WS-UNITS-READ-CT   TO DISP-TOTAL-UNITS.
160100     MOVE WS-MISCOMPARE-CT   TO DISP-MISCOMPARE-CT.
160200     MOVE WS-HIGH-SEVERITY-CT TO DISP-HIGH-SEVERITY-CT.
160300
160400     IF WS-UNITS-READ-CT = 0
160500         MOVE 0 TO WS-RATE-2-DEC
160600     ELSE
160700         COMPUTE WS-RATE-2-DEC ROUNDED =
160800             (WS-MISCOMPARE-CT * 100) / WS-UNITS-READ-CT
160900     END-IF.
161000     MOVE WS-RATE-2-DEC TO DISP-RATE-2-DEC.
161100
161200     DISPLAY "DVMISCMP - STOREDGE DAVINCI MISCOMPARE BATCH".
161300     DISPLAY "TOTAL UNITS ANALYZED ......... " DISP-TOTAL-UNITS.
161400     DISPLAY "MISCOMPARES FOUND ............ "
161500             DISP-MISCOMPARE-CT.
161600     DISPLAY "MISCOMPARE RATE (PCT) ........ " DISP-RATE-2-DEC.
161700     DISPLAY "  VACANT ..................... " WS-VACANT-CT.
161800     DISPLAY "  OCCUPIED-CURRENT ............ " WS-OCC-CURRENT-CT.
161900     DISPLAY "  OCCUPIED-DELINQUENT ......... " WS-OCC-DELINQ-CT.
162000     DISPLAY "  UNKNOWN ..................... "
162100             WS-UNKNOWN-STATUS-CT.
162200     DISPLAY "HIGH SEVERITY ISSUES .......... "
162300             DISP-HIGH-SEVERITY-CT.
162400
162500     IF WS-MISCOMPARE-CT > 0
162600         DISPLAY "ATTENTION: " DISP-MISCOMPARE-CT
162700                 " MISCOMPARES FOUND"
162800     ELSE
162900         DISPLAY "ALL UNITS PROPERLY CONFIGURED - NO "
163000                 "MISCOMPARES"
163100     END-IF.
163200 0970-EXIT.
163300     EXIT.
163400
163500*
163600*    NORMAL END-OF-JOB CLOSE - ALL SIX FILES OPENED SUCCESSFULLY
163700*    IF CONTROL REACHED HERE, SO NO FILE-STATUS CHECKING IS
163800*    NEEDED (COMPARE WITH THE GUARDED CLOSES IN 0999-ABEND-RTN
163900*    BELOW, WHERE NOT ALL FILES ARE NECESSARILY OPEN).
164000 0990-CLOSE-FILES-RTN.
164100*
164200*    ANALYSIS-FILE IS NOT CLOSED HERE - IT WAS ALREADY CLOSED FOR
164300*    OUTPUT, RE-OPENED FOR INPUT, SCANNED, AND CLOSED AGAIN BY THE
164400*    HIGH SEVERITY EXTRACT AT 0945 (REQ 4496).  CLOSING IT A THIRD
164500*    TIME HERE WOULD JUST DRIVE A FILE STATUS ERROR ON THE ABEND
164600*    PATH IF 0945 WAS NEVER REACHED, SO IT IS LEFT OFF THIS LIST.
164700     CLOSE UNITS-FILE
164800           RENTROLL-FILE
164900           LOCKS-FILE
165000           ALERT-FILE
165100           SUMMARY-REPORT.
165200
165300*****************************************************************
165400*    ABEND ROUTINE - CALLED WHEN INPUT/OUTPUT FILES FAIL TO
165500*    OPEN OR A WORKING TABLE LIMIT IS EXCEEDED
165600*****************************************************************
165700 0999-ABEND-RTN.
165800     DISPLAY "DVMISCMP - ABEND *** " ABEND-REASON.
165900     MOVE 16 TO RETURN-CODE.
166000     IF UNITS-OK
166100         CLOSE UNITS-FILE
166200     END-IF.
166300     IF RENTROLL-OK
166400         CLOSE RENTROLL-FILE
166500     END-IF.
166600     IF LOCKS-OK
166700         CLOSE LOCKS-FILE
166800     END-IF.
166900     GOBACK.
